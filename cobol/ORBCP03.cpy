000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP03                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    ORDER TRANSACTION RECORD LAYOUT              *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Layout of one incoming ORDER-TRANS record - one header   *01900000
002000*      plus up to ten line items. A CANCEL request against a    *02000000
002100*      previously reserved order is carried on this same        *02100000
002200*      record with ORD-ITEM-COUNT zero and ORD-NOTES starting   *02200000
002300*      "CANCEL".                                                 *02300000
002400*----------------------------------------------------------------*02400000
002500*                                                                *02500000
002600* CHANGE ACTIVITY :                                              *02600000
002700*      $SEG(ORBCP03),COMP(ORBATCH),PROD(ORDMGMT ):               *02700000
002800*                                                                *02800000
002900*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02900000
003000*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *03000000
003100*                                                                *03100000
003200* NOTE - actual record length below (header + 10 x item) is      *03200000
003300*        313, not the 288 once quoted on the systems request;    *03300000
003400*        the item PICTURE clauses were re-verified against the   *03400000
003500*        on-line screens and are correct as coded here.          *03500000
003600*                                                                *03600000
003700******************************************************************03700000
003750*    RECORD BUILT AT LEVEL 05 SO IT NESTS UNDER THE 01-LEVEL FD  *03750000
003770*    RECORD IN THE CALLING PROGRAM'S FILE SECTION.               *03770000
003800     05  ORDER-TRANS-RECORD.                                      003800
003900         10  ORD-ID                      PIC 9(09).                003900
004000         10  ORD-CUST-ID                 PIC 9(09).                004000
004100         10  ORD-DATE                    PIC 9(08).                004100
004200         10  ORD-DATE-YMD REDEFINES ORD-DATE.                      004200
004300             15  ORD-DATE-YEAR           PIC 9(04).                 004300
004400             15  ORD-DATE-MONTH          PIC 9(02).                 004400
004500             15  ORD-DATE-DAY            PIC 9(02).                 004500
004600         10  ORD-NOTES                   PIC X(40).                004600
004700         10  ORD-CANCEL-REQUEST REDEFINES ORD-NOTES.               004700
004800             15  ORD-CANCEL-TAG          PIC X(06).                 004800
004900             15  FILLER                  PIC X(34).                 004900
005000         10  ORD-ITEM-COUNT              PIC 9(02).                005000
005100         10  ORD-ITEM OCCURS 10 TIMES INDEXED BY ORD-ITEM-NDX.     005100
005200             15  ITEM-PROD-ID            PIC 9(09).                 005200
005300             15  ITEM-QTY                PIC 9(05).                 005300
005400             15  ITEM-UNIT-PRICE         PIC S9(08)V99.             005400
005500*    RESERVED FOR FUTURE LINE-ITEM DISCOUNT CODE                  005500
005600         10  FILLER                      PIC X(05).                005600
