000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP05                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    PROCESSED-ORDER OUTPUT RECORD LAYOUT         *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Layout of one ORDER-OUT record, written once per input    *01900000
002000*      order transaction in the same sequence as ORDER-TRANS.    *02000000
002100*----------------------------------------------------------------*02100000
002200*                                                                *02200000
002300* CHANGE ACTIVITY :                                              *02300000
002400*      $SEG(ORBCP05),COMP(ORBATCH),PROD(ORDMGMT ):               *02400000
002500*                                                                *02500000
002600*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02600000
002700*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02700000
002800*                                                                *02800000
002900******************************************************************02900000
003000*    ORDER-OUT RECORD - 78 BYTES                                 *03000000
003050*    RECORD BUILT AT LEVEL 05 SO IT NESTS UNDER THE 01-LEVEL FD  *03050000
003070*    RECORD IN THE CALLING PROGRAM'S FILE SECTION.               *03070000
003100     05  ORDER-OUT-RECORD.                                        003100
003200         10  OUT-ORD-ID                  PIC 9(09).                003200
003300         10  OUT-CUST-ID                 PIC 9(09).                003300
003400         10  OUT-STATUS                  PIC X(10).                003400
003500             88  OUT-STATUS-NEW              VALUE 'NEW       '.    003500
003600             88  OUT-STATUS-RESERVED         VALUE 'RESERVED  '.    003600
003700             88  OUT-STATUS-PAID             VALUE 'PAID      '.    003700
003800             88  OUT-STATUS-CANCELLED        VALUE 'CANCELLED '.    003800
003900             88  OUT-STATUS-REJECTED         VALUE 'REJECTED  '.    003900
004000         10  OUT-TOTAL-AMT               PIC S9(08)V99.            004000
004100*    REASON BLOCK - LAST 5 BYTES RESERVED FOR FOLLOW-UP CODE      004100
004200         10  OUT-REASON-BLOCK.                                    004200
004300             15  OUT-REASON              PIC X(35).                004300
004400             15  FILLER                  PIC X(05).                004400
