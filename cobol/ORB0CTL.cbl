000100******************************************************************
000200*                                                                *
000300* MODULE NAME = ORB0CTL                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER MANAGEMENT BATCH SUITE -              *
000600*                    ORDER FULFILMENT CONTROLLER                 *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *
001000*                                                                *
001100*  APPL-ID               ORB0                                   *
001200*                                                                *
001300*  Order Management Batch Suite                                 *
001400*  @BANNER_END                                                  *
001500*                                                                *
001600* STATUS = 1.0                                                  *
001700*                                                                *
001800* FUNCTION =                                                    *
001900*      Nightly order-fulfilment run. Loads the customer and     *
002000*      product masters into memory, reads the incoming order    *
002100*      transaction file, and for each order drives ACCEPT,      *
002200*      RESERVE and PAY in sequence, calling ORB0STK for stock    *
002300*      reservation/release, ORB0PAY for payment posting, and     *
002400*      ORB0RPT for the run report and inventory statistics.      *
002500*      Writes the rolled-forward product master at end of run.   *
002600*                                                                *
002700*----------------------------------------------------------------*
002800*                                                                *
002900* ENTRY POINT = ORB0CTL                                         *
003000*                                                                *
003100*----------------------------------------------------------------*
003200*                                                                *
003300* CHANGE ACTIVITY :                                              *
003400*                                                                *
003500*      $MOD(ORB0CTL),COMP(ORBATCH),PROD(ORDMGMT ):               *
003600*                                                                *
003700*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *
003800*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *
003900*   $D0= WO-4471  100 890622 RJM003  : ADDED CUSTOMER/PRODUCT    *
004000*                                       MASTER LOAD PARAGRAPHS   *
004100*   $D0= WO-4471  100 890705 RJM003  : ADDED ACCEPT/RESERVE/PAY  *
004200*                                       DRIVER LOGIC             *
004300*   $P1= WO-4519  100 890801 DPT007  : PRICE-MISMATCH WARNING    *
004400*                                       DID NOT FIRE - FIXED     *
004500*                                       COMPARE IN 2120          *
004600*   $P2= WO-4602  110 900228 DPT007  : SUPPORT WAREHOUSE ID ON   *
004700*                                       PRODUCT MASTER FOR       *
004800*                                       MULTI-SITE STOCK REPORT  *
004900*   $P3= WO-4880  120 921014 KAS114  : CANCEL REQUEST (ITEM      *
005000*                                       COUNT ZERO / CANCEL      *
005100*                                       NOTES) WAS FALLING INTO  *
005200*                                       NO-ITEMS REJECT - NOW    *
005300*                                       ROUTED TO 2500-CANCEL    *
005400*   $P4= WO-5001  130 940509 KAS114  : DUPLICATE E-MAIL ON       *
005500*                                       CUSTOMER MASTER NOW      *
005600*                                       WARNS INSTEAD OF ABENDS  *
005700*   $P5= WO-5233  140 970116 RJM003  : ROUNDING ON ORDER TOTAL   *
005800*                                       CHANGED TO HALF-UP TO    *
005900*                                       MATCH ON-LINE SYSTEM     *
006000*   $P6= Y2K-0192 150 990211 DPT007  : YEAR-2000 - EXPANDED ALL  *
006100*                                       DATE FIELDS TO 4-DIGIT   *
006200*                                       YEAR ON MASTER, TRANS    *
006300*                                       AND OUTPUT LAYOUTS       *
006400*   $P7= WO-5590  160 010604 KAS114  : REJECT REASON TEXT NOW    *
006500*                                       CARRIES PRODUCT ID FOR   *
006600*                                       INSUFFICIENT STOCK       *
006650*   $P8= WO-5744  170 011002 DPT007  : MASTER/TRANS/OUT RECORD   *
006660*                                       COPYBOOKS RENUMBERED TO  *
006670*                                       05-LEVEL SO THEY NEST    *
006680*                                       UNDER THE FD 01 HERE     *
006690*   $P9= WO-5744  170 011002 DPT007  : PAYMENT-OUT NOW ALSO      *
006695*                                       WRITTEN, STATUS FAILED,  *
006700*                                       WHEN A PAYMENT RECORD IS *
006710*                                       FOUND BUT THE GATEWAY    *
006720*                                       DECLINED IT              *
006740*   $P10=WO-5744  170 011002 DPT007  : 2320 NO LONGER TRUNCATES  *
006750*                                       THE GATEWAY REFERENCE TO *
006760*                                       15 BYTES - FULL PMT-TXN- *
006770*                                       ID NOW MOVED (SEE ORBCP07*
006780*                                       FOR THE WIDENED FIELD)   *
006800*   $P11=WO-5744  171 011009 DPT007  : 2330 NOW CALLS ORB0STK    *
006805*                                       WITH THE NEW COMPLETE    *
006810*                                       ACTION AFTER PAYMENT     *
006815*                                       POSTS SO ORB0STK'S OWN   *
006820*                                       RESERVATION LOG STOPS    *
006825*                                       TREATING THE ORDER AS    *
006830*                                       CANCELLABLE (SEE ORBCP08 *
006835*                                       AND ORB0STK $P7)         *
006840*                                                                *
006850******************************************************************
006900 IDENTIFICATION DIVISION.
007000 PROGRAM-ID.    ORB0CTL.
007100 AUTHOR.        R J MCADAMS.
007200 INSTALLATION.  MERIDIAN WAREHOUSE SUPPLY CO - DATA PROCESSING.
007300 DATE-WRITTEN.  06/14/89.
007400 DATE-COMPILED.
007500 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
007600*----------------------------------------------------------------*
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-370.
008000 OBJECT-COMPUTER. IBM-370.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     UPSI-0 ON STATUS IS RERUN-REQUESTED
008400     UPSI-0 OFF STATUS IS NORMAL-RUN.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS WS-CUSTMAST-STATUS.
009000     SELECT PRODUCT-MASTER   ASSIGN TO PRODMAST
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS WS-PRODMAST-STATUS.
009300     SELECT ORDER-TRANS      ASSIGN TO ORDTRAN
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS WS-ORDTRAN-STATUS.
009600     SELECT PAYMENT-TRANS    ASSIGN TO PAYTRAN
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS IS WS-PAYTRAN-STATUS.
009900     SELECT ORDER-OUT        ASSIGN TO ORDOUT
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS IS WS-ORDOUT-STATUS.
010200     SELECT RESERVATION-OUT  ASSIGN TO RSVOUT
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS IS WS-RSVOUT-STATUS.
010500     SELECT PAYMENT-OUT      ASSIGN TO PAYOUT
010600            ORGANIZATION IS LINE SEQUENTIAL
010700            FILE STATUS IS WS-PAYOUT-STATUS.
010800     SELECT PRODUCT-MASTER-NEW ASSIGN TO PRODNEW
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS IS WS-PRODNEW-STATUS.
011100*
011200 DATA DIVISION.
011300 FILE SECTION.
011400*
011500 FD  CUSTOMER-MASTER
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800 01  CUSTMAST-REC.
011900     COPY ORBCP01.
012000*
012100 FD  PRODUCT-MASTER
012200     LABEL RECORDS ARE STANDARD
012300     RECORDING MODE IS F.
012400 01  PRODMAST-REC.
012500     COPY ORBCP02.
012600*
012700 FD  ORDER-TRANS
012800     LABEL RECORDS ARE STANDARD
012900     RECORDING MODE IS F.
013000 01  ORDTRAN-REC.
013100     COPY ORBCP03.
013200*
013300 FD  PAYMENT-TRANS
013400     LABEL RECORDS ARE STANDARD
013500     RECORDING MODE IS F.
013600 01  PAYTRAN-REC.
013700     COPY ORBCP04.
013800*
013900 FD  ORDER-OUT
014000     LABEL RECORDS ARE STANDARD
014100     RECORDING MODE IS F.
014200 01  ORDOUT-REC.
014300     COPY ORBCP05.
014400*
014500 FD  RESERVATION-OUT
014600     LABEL RECORDS ARE STANDARD
014700     RECORDING MODE IS F.
014800 01  RSVOUT-REC.
014900     COPY ORBCP06.
015000*
015100 FD  PAYMENT-OUT
015200     LABEL RECORDS ARE STANDARD
015300     RECORDING MODE IS F.
015400 01  PAYOUT-REC.
015500     COPY ORBCP07.
015600*
015700 FD  PRODUCT-MASTER-NEW
015800     LABEL RECORDS ARE STANDARD
015900     RECORDING MODE IS F.
016000 01  PRODNEW-REC.
016100     05  PN-PROD-ID              PIC 9(09).
016200     05  PN-PROD-NAME            PIC X(30).
016300     05  PN-PROD-DESC            PIC X(50).
016400     05  PN-PROD-PRICE           PIC S9(08)V99.
016500     05  PN-PROD-QTY             PIC 9(07).
016600     05  PN-PROD-WHSE-ID         PIC 9(09).
016700     05  FILLER                  PIC X(08).
016800*
016900 WORKING-STORAGE SECTION.
017000*----------------------------------------------------------------*
017100* File status switches - checked after every I/O verb            *
017200*----------------------------------------------------------------*
017300 01  WS-FILE-STATUS-SWITCHES.
017400     05  WS-CUSTMAST-STATUS      PIC X(02) VALUE '00'.
017500         88  WS-CUSTMAST-OK              VALUE '00'.
017600         88  WS-CUSTMAST-EOF              VALUE '10'.
017700     05  WS-PRODMAST-STATUS      PIC X(02) VALUE '00'.
017800         88  WS-PRODMAST-OK               VALUE '00'.
017900         88  WS-PRODMAST-EOF               VALUE '10'.
018000     05  WS-ORDTRAN-STATUS       PIC X(02) VALUE '00'.
018100         88  WS-ORDTRAN-OK                VALUE '00'.
018200         88  WS-ORDTRAN-EOF                VALUE '10'.
018300     05  WS-PAYTRAN-STATUS       PIC X(02) VALUE '00'.
018400         88  WS-PAYTRAN-OK                VALUE '00'.
018500         88  WS-PAYTRAN-EOF                VALUE '10'.
018600     05  WS-ORDOUT-STATUS        PIC X(02) VALUE '00'.
018700     05  WS-RSVOUT-STATUS        PIC X(02) VALUE '00'.
018800     05  WS-PAYOUT-STATUS        PIC X(02) VALUE '00'.
018900     05  WS-PRODNEW-STATUS       PIC X(02) VALUE '00'.
019000     05  FILLER                  PIC X(01).
019100*----------------------------------------------------------------*
019200* End-of-file switches                                           *
019300*----------------------------------------------------------------*
019400 01  WS-EOF-SWITCHES.
019500     05  WS-ORDTRAN-EOF-SW       PIC X(01) VALUE 'N'.
019600         88  ORDTRAN-EOF                  VALUE 'Y'.
019700     05  FILLER                  PIC X(01).
019800*----------------------------------------------------------------*
019900* Run date, held once and stamped on every output record         *
020000*----------------------------------------------------------------*
020100 01  WS-RUN-DATE                 PIC 9(08).
020200 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
020300     05  WS-RUN-YEAR              PIC 9(04).
020400     05  WS-RUN-MONTH             PIC 9(02).
020500     05  WS-RUN-DAY               PIC 9(02).
020600 01  WS-CURRENT-DATE-DATA.
020700     05  WS-CURR-YEAR             PIC 9(04).
020800     05  WS-CURR-MONTH            PIC 9(02).
020900     05  WS-CURR-DAY              PIC 9(02).
021000 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-DATA
021100                                  PIC 9(08).
021200*----------------------------------------------------------------*
021300* Customer master table - loaded once, searched by binary search *
021400*----------------------------------------------------------------*
021500 01  WS-CT-COUNT                 PIC 9(07) COMP.
021600 01  CUSTOMER-TABLE.
021700     05  WS-CT-ENTRY OCCURS 1 TO 5000 TIMES
021800             DEPENDING ON WS-CT-COUNT
021900             ASCENDING KEY IS WS-CT-CUST-ID
022000             INDEXED BY WS-CT-NDX.
022100         10  WS-CT-CUST-ID        PIC 9(09).
022200         10  WS-CT-NAME           PIC X(30).
022300         10  WS-CT-EMAIL          PIC X(40).
022400         10  WS-CT-PHONE          PIC X(20).
022500         10  WS-CT-ADDRESS        PIC X(55).
022600         10  WS-CT-CREATED        PIC 9(08).
022700         10  FILLER               PIC X(04).
022800*----------------------------------------------------------------*
022900* Product master table - shared by reference with ORB0STK/RPT    *
023000*----------------------------------------------------------------*
023100     COPY ORBCP11.
023200*----------------------------------------------------------------*
023300* Payment transaction table - loaded once, searched sequentially *
023400*----------------------------------------------------------------*
023500 01  WS-PY-COUNT                  PIC 9(07) COMP.
023600 01  PAYMENT-TABLE.
023700     05  WS-PY-ENTRY OCCURS 1 TO 5000 TIMES
023800             DEPENDING ON WS-PY-COUNT
023900             ASCENDING KEY IS WS-PY-ORDER-ID
024000             INDEXED BY WS-PY-NDX.
024100         10  WS-PY-ORDER-ID       PIC 9(09).
024200         10  WS-PY-AMOUNT         PIC S9(08)V99.
024300         10  WS-PY-METHOD         PIC X(12).
024400         10  WS-PY-TXN-ID         PIC X(20).
024500         10  WS-PY-GW-RESULT      PIC X(01).
024600         10  FILLER               PIC X(04).
024700*----------------------------------------------------------------*
024800* Working fields for the current order transaction               *
024900*----------------------------------------------------------------*
025000 01  WS-CURRENT-ORDER.
025100     05  WS-CO-ORDER-ID           PIC 9(09).
025200     05  WS-CO-CUST-ID            PIC 9(09).
025300     05  WS-CO-STATUS             PIC X(10).
025400     05  WS-CO-TOTAL-AMT          PIC S9(08)V99.
025500     05  WS-CO-REASON             PIC X(35).
025600     05  WS-CO-VALID-SW           PIC X(01).
025700         88  WS-CO-VALID                  VALUE 'Y'.
025800         88  WS-CO-INVALID                 VALUE 'N'.
025900     05  WS-CO-CANCEL-SW          PIC X(01).
026000         88  WS-CO-IS-CANCEL               VALUE 'Y'.
026100     05  FILLER                   PIC X(01).
026200*----------------------------------------------------------------*
026300* Order-line accumulator for total calculation                   *
026400*----------------------------------------------------------------*
026500 01  WS-CALC-FIELDS.
026600     05  WS-LINE-SUBTOTAL         PIC S9(08)V99.
026700     05  WS-ORDER-TOTAL-ACC       PIC S9(10)V99.
026800     05  WS-ITEM-SUB              PIC 9(02) COMP.
026900     05  WS-SEARCH-SUB            PIC 9(07) COMP.
027000     05  FILLER                   PIC X(01).
027100*----------------------------------------------------------------*
027200* Run control totals - accumulated for one call at end of run    *
027300*----------------------------------------------------------------*
027400 01  WS-CONTROL-TOTALS.
027500     05  WS-ORDERS-READ           PIC 9(07) COMP.
027600     05  WS-ORDERS-ACCEPTED       PIC 9(07) COMP.
027700     05  WS-ORDERS-RESERVED       PIC 9(07) COMP.
027800     05  WS-ORDERS-PAID           PIC 9(07) COMP.
027900     05  WS-ORDERS-REJECTED       PIC 9(07) COMP.
028000     05  WS-ORDERS-CANCELLED      PIC 9(07) COMP.
028100     05  WS-AMOUNT-PAID           PIC S9(10)V99.
028200     05  WS-VALUE-ACCEPTED        PIC S9(10)V99.
028300     05  WS-VALUE-ACCEPTED-MAG REDEFINES WS-VALUE-ACCEPTED
028400                                  PIC 9(10)V99.
028500     05  FILLER                   PIC X(01).
028600*----------------------------------------------------------------*
028700* Parameter areas passed to the called subprograms               *
028800*----------------------------------------------------------------*
028900     COPY ORBCP08.
029000     COPY ORBCP09.
029100     COPY ORBCP10.
029200*----------------------------------------------------------------*
029300* Constants and literals                                        *
029400*----------------------------------------------------------------*
029500 01  WS-CONSTANTS.
029600     05  WS-CANCEL-TAG            PIC X(06) VALUE 'CANCEL'.
029700*
029800 PROCEDURE DIVISION.
029900*----------------------------------------------------------------*
030000 0000-MAINLINE.
030100*----------------------------------------------------------------*
030200     PERFORM 1000-INITIALISE
030300         THRU 1000-EXIT.
030400     PERFORM 2000-PROCESS-ORDERS
030500         THRU 2000-EXIT
030600         UNTIL ORDTRAN-EOF.
030700     PERFORM 9000-END-OF-RUN
030800         THRU 9000-EXIT.
030900     STOP RUN.
031000*
031100*================================================================*
031200* Open files, load customer/product/payment masters into tables *
031300*================================================================*
031400*    RUN DATE IS TAKEN STRAIGHT FROM THE SYSTEM CLOCK VIA THE
031500*    NUMERIC REDEFINITION - NO NEED TO MOVE YEAR/MONTH/DAY APART.
031600 1000-INITIALISE.
031700     ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
031800     MOVE WS-CURRENT-DATE-NUM TO WS-RUN-DATE.
031900     MOVE ZERO TO WS-ORDERS-READ
032000                  WS-ORDERS-ACCEPTED
032100                  WS-ORDERS-RESERVED
032200                  WS-ORDERS-PAID
032300                  WS-ORDERS-REJECTED
032400                  WS-ORDERS-CANCELLED.
032500     MOVE ZERO TO WS-AMOUNT-PAID WS-VALUE-ACCEPTED.
032600     OPEN INPUT  CUSTOMER-MASTER
032700                 PRODUCT-MASTER
032800                 ORDER-TRANS
032900                 PAYMENT-TRANS.
033000     OPEN OUTPUT ORDER-OUT
033100                 RESERVATION-OUT
033200                 PAYMENT-OUT
033300                 PRODUCT-MASTER-NEW.
033400     MOVE 'OPEN' TO LK-RPT-REQUEST.
033500     MOVE WS-RUN-DATE TO LK-RPT-RUN-DATE.
033600     CALL 'ORB0RPT' USING LK-REPORT-PARMS
033700                           PRODUCT-TABLE
033800                           WS-PT-COUNT.
033900     PERFORM 1100-LOAD-CUSTOMER-MASTER
034000         THRU 1100-EXIT.
034100     PERFORM 1200-LOAD-PRODUCT-MASTER
034200         THRU 1200-EXIT.
034300     PERFORM 1300-LOAD-PAYMENT-TRANS
034400         THRU 1300-EXIT.
034500     PERFORM 1900-READ-ORDER-TRANS
034600         THRU 1900-EXIT.
034700 1000-EXIT.
034800     EXIT.
034900*
035000*================================================================*
035100* Load the customer master into WS-CT table, ascending by key   *
035200*================================================================*
035300 1100-LOAD-CUSTOMER-MASTER.
035400     MOVE ZERO TO WS-CT-COUNT.
035500 1110-READ-CUSTOMER.
035600     READ CUSTOMER-MASTER INTO CUSTMAST-REC
035700         AT END
035800             GO TO 1100-EXIT
035900     END-READ.
036000     IF WS-CT-COUNT NOT = ZERO
036100         PERFORM 1120-CHECK-DUP-EMAIL
036200             THRU 1120-EXIT
036300     END-IF.
036400     ADD 1 TO WS-CT-COUNT.
036500     MOVE CUST-ID          TO WS-CT-CUST-ID(WS-CT-COUNT).
036600     MOVE CUST-NAME        TO WS-CT-NAME(WS-CT-COUNT).
036700     MOVE CUST-EMAIL       TO WS-CT-EMAIL(WS-CT-COUNT).
036800     MOVE CUST-PHONE       TO WS-CT-PHONE(WS-CT-COUNT).
036900     MOVE CUST-ADDRESS     TO WS-CT-ADDRESS(WS-CT-COUNT).
037000     MOVE CUST-CREATED     TO WS-CT-CREATED(WS-CT-COUNT).
037100     GO TO 1110-READ-CUSTOMER.
037200*
037300*    Duplicate e-mail on the master is a warning, not an abend - *
037400*    the later duplicate record is loaded but flagged; the       *
037500*    search below always returns the FIRST occurrence, so the   *
037600*    later duplicate is effectively ignored for order accept.    *
037700 1120-CHECK-DUP-EMAIL.
037800     SET WS-CT-NDX TO 1.
037900 1121-DUP-SCAN.
038000     IF WS-CT-NDX > WS-CT-COUNT
038100         GO TO 1120-EXIT
038200     END-IF.
038300     IF WS-CT-EMAIL(WS-CT-NDX) = CUST-EMAIL
038400         MOVE 'WARNING - DUPLICATE E-MAIL ON CUSTOMER MASTER'
038500             TO LK-RPT-REASON
038600         PERFORM 1122-WARN-DUP-EMAIL
038700             THRU 1122-EXIT
038800         GO TO 1120-EXIT
038900     END-IF.
039000     SET WS-CT-NDX UP BY 1.
039100     GO TO 1121-DUP-SCAN.
039200 1122-WARN-DUP-EMAIL.
039300*    Detail is written to the run report as an informational    *
039400*    line; no output record is produced for a master-file       *
039500*    duplicate, only for a rejected/cancelled order.             *
039600     DISPLAY 'ORB0CTL - DUPLICATE CUSTOMER E-MAIL - ' CUST-EMAIL.
039700 1122-EXIT.
039800     EXIT.
039900 1120-EXIT.
040000     EXIT.
040100 1100-EXIT.
040200     EXIT.
040300*
040400*================================================================*
040500* Load the product master into the shared PRODUCT-TABLE          *
040600*================================================================*
040700 1200-LOAD-PRODUCT-MASTER.
040800     MOVE ZERO TO WS-PT-COUNT.
040900 1210-READ-PRODUCT.
041000     READ PRODUCT-MASTER INTO PRODMAST-REC
041100         AT END
041200             GO TO 1200-EXIT
041300     END-READ.
041400     ADD 1 TO WS-PT-COUNT.
041500     MOVE PROD-ID          TO WS-PT-PROD-ID(WS-PT-COUNT).
041600     MOVE PROD-NAME        TO WS-PT-NAME(WS-PT-COUNT).
041700     MOVE PROD-DESC        TO WS-PT-DESC(WS-PT-COUNT).
041800     MOVE PROD-PRICE       TO WS-PT-PRICE(WS-PT-COUNT).
041900     MOVE PROD-QTY         TO WS-PT-QTY(WS-PT-COUNT).
042000     MOVE PROD-WHSE-ID     TO WS-PT-WHSE-ID(WS-PT-COUNT).
042100     GO TO 1210-READ-PRODUCT.
042200 1200-EXIT.
042300     EXIT.
042400*
042500*================================================================*
042600* Load payment transactions into WS-PY table, ascending by key  *
042700*================================================================*
042800 1300-LOAD-PAYMENT-TRANS.
042900     MOVE ZERO TO WS-PY-COUNT.
043000 1310-READ-PAYMENT.
043100     READ PAYMENT-TRANS INTO PAYTRAN-REC
043200         AT END
043300             GO TO 1300-EXIT
043400     END-READ.
043500     ADD 1 TO WS-PY-COUNT.
043600     MOVE PAY-ORDER-ID     TO WS-PY-ORDER-ID(WS-PY-COUNT).
043700     MOVE PAY-AMOUNT       TO WS-PY-AMOUNT(WS-PY-COUNT).
043800     MOVE PAY-METHOD       TO WS-PY-METHOD(WS-PY-COUNT).
043900     MOVE PAY-TXN-ID       TO WS-PY-TXN-ID(WS-PY-COUNT).
044000     MOVE PAY-GW-RESULT    TO WS-PY-GW-RESULT(WS-PY-COUNT).
044100     GO TO 1310-READ-PAYMENT.
044200 1300-EXIT.
044300     EXIT.
044400*
044500*================================================================*
044600* Prime the read for the main processing loop                   *
044700*================================================================*
044800 1900-READ-ORDER-TRANS.
044900     READ ORDER-TRANS INTO ORDTRAN-REC
045000         AT END
045100             MOVE 'Y' TO WS-ORDTRAN-EOF-SW
045200     END-READ.
045300 1900-EXIT.
045400     EXIT.
045500*
045600*================================================================*
045700* Drive ACCEPT / RESERVE-or-CANCEL / PAY for one order           *
045800*================================================================*
045900 2000-PROCESS-ORDERS.
046000     ADD 1 TO WS-ORDERS-READ.
046100     MOVE 'N' TO WS-CO-CANCEL-SW.
046200     IF ORD-ITEM-COUNT = ZERO AND ORD-CANCEL-TAG = WS-CANCEL-TAG
046300         SET WS-CO-IS-CANCEL TO TRUE
046400     END-IF.
046500     IF WS-CO-IS-CANCEL
046600         PERFORM 2500-CANCEL-ORDER
046700             THRU 2500-EXIT
046800     ELSE
046900         PERFORM 2100-ACCEPT-ORDER
047000             THRU 2100-EXIT
047100         IF WS-CO-VALID
047200             PERFORM 2200-RESERVE-ORDER
047300                 THRU 2200-EXIT
047400             IF WS-CO-STATUS = 'RESERVED  '
047500                 PERFORM 2300-PAY-ORDER
047600                     THRU 2300-EXIT
047700             END-IF
047800         END-IF
047900     END-IF.
048000     PERFORM 2400-WRITE-ORDER-OUT
048100         THRU 2400-EXIT.
048200     PERFORM 1900-READ-ORDER-TRANS
048300         THRU 1900-EXIT.
048400 2000-EXIT.
048500     EXIT.
048600*
048700*================================================================*
048800* Accept - validate customer, item count, and each line item;   *
048900* on success compute the order total per the rules below.       *
049000*================================================================*
049100 2100-ACCEPT-ORDER.
049200     MOVE ORD-ID       TO WS-CO-ORDER-ID.
049300     MOVE ORD-CUST-ID  TO WS-CO-CUST-ID.
049400     MOVE SPACES       TO WS-CO-REASON.
049500     SET WS-CO-VALID   TO TRUE.
049600     MOVE 'NEW       ' TO WS-CO-STATUS.
049700     PERFORM 2110-VALIDATE-CUSTOMER
049800         THRU 2110-EXIT.
049900     IF WS-CO-VALID
050000         PERFORM 2120-VALIDATE-ITEMS
050100             THRU 2120-EXIT
050200     END-IF.
050300     IF WS-CO-VALID
050400         PERFORM 2130-CALCULATE-ORDER-TOTAL
050500             THRU 2130-EXIT
050600         ADD 1 TO WS-ORDERS-ACCEPTED
050700         ADD WS-CO-TOTAL-AMT TO WS-VALUE-ACCEPTED
050800     ELSE
050900         MOVE 'REJECTED  ' TO WS-CO-STATUS
051000         ADD 1 TO WS-ORDERS-REJECTED
051100     END-IF.
051200 2100-EXIT.
051300     EXIT.
051400*
051500 2110-VALIDATE-CUSTOMER.
051600     SET WS-CT-NDX TO 1.
051700     SEARCH ALL WS-CT-ENTRY
051800         AT END
051900             MOVE 'N' TO WS-CO-VALID-SW
052000             MOVE 'CUSTOMER NOT FOUND' TO WS-CO-REASON
052100         WHEN WS-CT-CUST-ID(WS-CT-NDX) = ORD-CUST-ID
052200             CONTINUE
052300     END-SEARCH.
052400 2110-EXIT.
052500     EXIT.
052600*
052700 2120-VALIDATE-ITEMS.
052800     IF ORD-ITEM-COUNT < 1
052900         MOVE 'N' TO WS-CO-VALID-SW
053000         MOVE 'NO ITEMS' TO WS-CO-REASON
053100         GO TO 2120-EXIT
053200     END-IF.
053300     MOVE 1 TO WS-ITEM-SUB.
053400 2121-VALIDATE-ONE-ITEM.
053500     IF WS-ITEM-SUB > ORD-ITEM-COUNT
053600         GO TO 2120-EXIT
053700     END-IF.
053800     SET WS-PT-NDX TO 1.
053900     SEARCH ALL WS-PT-ENTRY
054000         AT END
054100             MOVE 'N' TO WS-CO-VALID-SW
054200             MOVE 'PRODUCT NOT FOUND' TO WS-CO-REASON
054300             GO TO 2120-EXIT
054400         WHEN WS-PT-PROD-ID(WS-PT-NDX) =
054500                  ITEM-PROD-ID(WS-ITEM-SUB)
054600             CONTINUE
054700     END-SEARCH.
054800     IF ITEM-QTY(WS-ITEM-SUB) < 1
054900         MOVE 'N' TO WS-CO-VALID-SW
055000         MOVE 'INVALID QUANTITY' TO WS-CO-REASON
055100         GO TO 2120-EXIT
055200     END-IF.
055300     IF ITEM-UNIT-PRICE(WS-ITEM-SUB) NOT > ZERO
055400         MOVE 'N' TO WS-CO-VALID-SW
055500         MOVE 'INVALID PRICE' TO WS-CO-REASON
055600         GO TO 2120-EXIT
055700     END-IF.
055800     IF ITEM-UNIT-PRICE(WS-ITEM-SUB) NOT =
055900              WS-PT-PRICE(WS-PT-NDX)
056000         MOVE ORD-ID TO LK-RPT-WARN-ORD-ID
056100         MOVE ITEM-PROD-ID(WS-ITEM-SUB) TO LK-RPT-WARN-PROD-ID
056200         MOVE ITEM-UNIT-PRICE(WS-ITEM-SUB)
056300             TO LK-RPT-WARN-ORD-PRICE
056400         MOVE WS-PT-PRICE(WS-PT-NDX) TO LK-RPT-WARN-MST-PRICE
056500         MOVE 'WARNING' TO LK-RPT-REQUEST
056600         CALL 'ORB0RPT' USING LK-REPORT-PARMS
056700                               PRODUCT-TABLE
056800                               WS-PT-COUNT
056900     END-IF.
057000     ADD 1 TO WS-ITEM-SUB.
057100     GO TO 2121-VALIDATE-ONE-ITEM.
057200 2120-EXIT.
057300     EXIT.
057400*
057500*    Order total = sum of quantity x unit price, ROUNDED to two *
057600*    decimals on each line, per the accept-order rules above.   *
057700 2130-CALCULATE-ORDER-TOTAL.
057800     MOVE ZERO TO WS-ORDER-TOTAL-ACC.
057900     IF ORD-ITEM-COUNT > ZERO
058000         MOVE 1 TO WS-ITEM-SUB
058100         PERFORM 2131-ADD-ONE-LINE
058200             THRU 2131-EXIT
058300             ORD-ITEM-COUNT TIMES
058400     END-IF.
058500     MOVE WS-ORDER-TOTAL-ACC TO WS-CO-TOTAL-AMT.
058600 2130-EXIT.
058700     EXIT.
058800 2131-ADD-ONE-LINE.
058900     COMPUTE WS-LINE-SUBTOTAL ROUNDED =
059000         ITEM-QTY(WS-ITEM-SUB) * ITEM-UNIT-PRICE(WS-ITEM-SUB).
059100     ADD WS-LINE-SUBTOTAL TO WS-ORDER-TOTAL-ACC.
059200     ADD 1 TO WS-ITEM-SUB.
059300 2131-EXIT.
059400     EXIT.
059500*
059600*================================================================*
059700* Reserve - CALL ORB0STK to check availability and decrement    *
059800* stock for every line item; release-on-partial-failure and     *
059900* expiry-date computation are performed inside ORB0STK.          *
060000*================================================================*
060100 2200-RESERVE-ORDER.
060200     MOVE 'RESERVE' TO LK-STK-ACTION.
060300     MOVE WS-CO-ORDER-ID TO LK-STK-ORDER-ID.
060400     MOVE WS-RUN-DATE    TO LK-STK-ORDER-DATE.
060500     MOVE ORD-ITEM-COUNT TO LK-STK-ITEM-COUNT.
060600     MOVE 1 TO WS-ITEM-SUB.
060700     PERFORM 2210-COPY-ONE-ITEM
060800         THRU 2210-EXIT
060900         ORD-ITEM-COUNT TIMES.
061000     CALL 'ORB0STK' USING LK-STOCK-PARMS
061100                           PRODUCT-TABLE
061200                           WS-PT-COUNT.
061300     MOVE LK-STK-ORDER-STATUS TO WS-CO-STATUS.
061400     IF LK-STK-RETURN-CODE NOT = ZERO
061500         MOVE LK-STK-REASON TO WS-CO-REASON
061600         ADD 1 TO WS-ORDERS-REJECTED
061700     ELSE
061800         ADD 1 TO WS-ORDERS-RESERVED
061900         MOVE 1 TO WS-ITEM-SUB
062000         PERFORM 2220-WRITE-ONE-RESERVATION
062100             THRU 2220-EXIT
062200             ORD-ITEM-COUNT TIMES
062300     END-IF.
062400 2200-EXIT.
062500     EXIT.
062600 2210-COPY-ONE-ITEM.
062700     MOVE ITEM-PROD-ID(WS-ITEM-SUB)
062800         TO LK-STK-ITEM-PROD-ID(WS-ITEM-SUB).
062900     MOVE ITEM-QTY(WS-ITEM-SUB)
063000         TO LK-STK-ITEM-QTY(WS-ITEM-SUB).
063100     ADD 1 TO WS-ITEM-SUB.
063200 2210-EXIT.
063300     EXIT.
063400 2220-WRITE-ONE-RESERVATION.
063450     MOVE SPACES TO RESERVATION-OUT-RECORD.
063500     MOVE WS-CO-ORDER-ID           TO RSV-ORDER-ID.
063600     MOVE LK-STKR-PROD-ID(WS-ITEM-SUB) TO RSV-PROD-ID.
063700     MOVE LK-STKR-QTY(WS-ITEM-SUB)      TO RSV-QTY.
063800     MOVE LK-STKR-STATUS(WS-ITEM-SUB)   TO RSV-STATUS.
063900     MOVE WS-RUN-DATE                   TO RSV-DATE.
064000     MOVE LK-STKR-EXPIRY(WS-ITEM-SUB)    TO RSV-EXPIRY.
064200     WRITE RSVOUT-REC FROM RESERVATION-OUT-RECORD.
064300     ADD 1 TO WS-ITEM-SUB.
064400 2220-EXIT.
064500     EXIT.
064600*
064700*================================================================*
064800* Pay - CALL ORB0PAY to match and post the payment transaction  *
064900*================================================================*
065000 2300-PAY-ORDER.
065100     MOVE WS-CO-ORDER-ID  TO LK-PAY-ORDER-ID.
065200     MOVE WS-CO-TOTAL-AMT TO LK-PAY-ORDER-TOTAL.
065300     MOVE WS-CO-STATUS    TO LK-PAY-ORDER-STATUS.
065400     MOVE WS-RUN-DATE     TO LK-PAY-RUN-DATE.
065500     PERFORM 2310-FIND-PAYMENT
065600         THRU 2310-EXIT.
065700     CALL 'ORB0PAY' USING LK-PAYMENT-PARMS.
065800     MOVE LK-PAY-ORDER-STATUS TO WS-CO-STATUS.
065850     IF LK-PAY-WAS-POSTED
066000         PERFORM 2320-WRITE-PAYMENT-OUT
066100             THRU 2320-EXIT
066200         PERFORM 2330-COMPLETE-RESERVATIONS
066300             THRU 2330-EXIT
066350     ELSE
066370         IF LK-PAY-TRANS-FOUND
066380             PERFORM 2320-WRITE-PAYMENT-OUT
066390                 THRU 2320-EXIT
066395         END-IF
066400     END-IF.
066500     IF LK-PAY-OUT-COMPLETED
066600         ADD 1 TO WS-ORDERS-PAID
066700         ADD WS-CO-TOTAL-AMT TO WS-AMOUNT-PAID
066800     END-IF.
066900 2300-EXIT.
067000     EXIT.
067100*
067200*    Payment transactions were loaded ascending by order id at   *
067300*    1300-LOAD-PAYMENT-TRANS; a straight sequential scan is used *
067400*    here rather than SEARCH ALL because most runs carry only a  *
067500*    handful of payment records against thousands of orders.     *
067600 2310-FIND-PAYMENT.
067700     SET WS-PY-NDX TO 1.
067800     SET LK-PAY-TRANS-NOT-FOUND TO TRUE.
067900 2311-SEARCH-LOOP.
068000     IF WS-PY-NDX > WS-PY-COUNT
068100         GO TO 2310-EXIT
068200     END-IF.
068300     IF WS-PY-ORDER-ID(WS-PY-NDX) = WS-CO-ORDER-ID
068400         SET LK-PAY-TRANS-FOUND TO TRUE
068500         MOVE WS-PY-AMOUNT(WS-PY-NDX) TO LK-PAY-TRANS-AMOUNT
068600         MOVE WS-PY-METHOD(WS-PY-NDX) TO LK-PAY-TRANS-METHOD
068700         MOVE WS-PY-TXN-ID(WS-PY-NDX) TO LK-PAY-TRANS-TXN-ID
068800         MOVE WS-PY-GW-RESULT(WS-PY-NDX)
068900             TO LK-PAY-TRANS-GW-RESULT
069000         GO TO 2310-EXIT
069100     END-IF.
069200     SET WS-PY-NDX UP BY 1.
069300     GO TO 2311-SEARCH-LOOP.
069400 2310-EXIT.
069500     EXIT.
069600 2320-WRITE-PAYMENT-OUT.
069650     MOVE SPACES            TO PAYMENT-OUT-RECORD.
069700     MOVE WS-CO-ORDER-ID    TO PMT-ORDER-ID.
069800     MOVE WS-CO-TOTAL-AMT   TO PMT-AMOUNT.
069900     MOVE LK-PAY-TRANS-METHOD TO PMT-METHOD.
070000     MOVE LK-PAY-OUT-STATUS TO PMT-STATUS.
070100     MOVE LK-PAY-TRANS-TXN-ID TO PMT-TXN-ID.
070300     MOVE WS-RUN-DATE       TO PMT-DATE.
070400     WRITE PAYOUT-REC FROM PAYMENT-OUT-RECORD.
070500 2320-EXIT.
070600     EXIT.
070700*    Every ACTIVE reservation for this order becomes COMPLETED  *
070800*    when payment is approved (mirrors the reservation status   *
070900*    flip inside ORB0STK, echoed back out on RESERVATION-OUT).  *
070950*    ORB0STK is also told the order is COMPLETE so its own      *
070960*    RESERVATION-LOG stops treating the order as cancellable -   *
070970*    see the $P11 note above and $P7 in ORB0STK.                *
071000 2330-COMPLETE-RESERVATIONS.
071100     MOVE 1 TO WS-ITEM-SUB.
071200     PERFORM 2331-COMPLETE-ONE-RESERVATION
071300         THRU 2331-EXIT
071400         ORD-ITEM-COUNT TIMES.
071420     MOVE 'COMPLETE' TO LK-STK-ACTION.
071440     MOVE WS-CO-ORDER-ID TO LK-STK-ORDER-ID.
071460     CALL 'ORB0STK' USING LK-STOCK-PARMS
071470                           PRODUCT-TABLE
071480                           WS-PT-COUNT.
071500 2330-EXIT.
071600     EXIT.
071700 2331-COMPLETE-ONE-RESERVATION.
071750     MOVE SPACES TO RESERVATION-OUT-RECORD.
071800     MOVE WS-CO-ORDER-ID           TO RSV-ORDER-ID.
071900     MOVE LK-STKR-PROD-ID(WS-ITEM-SUB) TO RSV-PROD-ID.
072000     MOVE LK-STKR-QTY(WS-ITEM-SUB)      TO RSV-QTY.
072100     MOVE 'COMPLETED '                  TO RSV-STATUS.
072200     MOVE WS-RUN-DATE                   TO RSV-DATE.
072300     MOVE LK-STKR-EXPIRY(WS-ITEM-SUB)    TO RSV-EXPIRY.
072500     WRITE RSVOUT-REC FROM RESERVATION-OUT-RECORD.
072600     ADD 1 TO WS-ITEM-SUB.
072700 2331-EXIT.
072800     EXIT.
072900*
073000*================================================================*
073100* Cancel - only valid against an already-reserved order; the    *
073200* reservation release itself happens inside ORB0STK.             *
073300*================================================================*
073400 2500-CANCEL-ORDER.
073500     MOVE ORD-ID       TO WS-CO-ORDER-ID.
073600     MOVE ORD-CUST-ID  TO WS-CO-CUST-ID.
073700     MOVE ZERO         TO WS-CO-TOTAL-AMT.
073800     MOVE 'CANCEL '    TO LK-STK-ACTION.
073900     MOVE WS-CO-ORDER-ID TO LK-STK-ORDER-ID.
074000     CALL 'ORB0STK' USING LK-STOCK-PARMS
074100                           PRODUCT-TABLE
074200                           WS-PT-COUNT.
074300     MOVE LK-STK-ORDER-STATUS TO WS-CO-STATUS.
074400     MOVE LK-STK-REASON       TO WS-CO-REASON.
074500     IF WS-CO-STATUS = 'CANCELLED '
074600         ADD 1 TO WS-ORDERS-CANCELLED
074700     ELSE
074800         ADD 1 TO WS-ORDERS-REJECTED
074900     END-IF.
075000 2500-EXIT.
075100     EXIT.
075200*
075300*================================================================*
075400* Write ORDER-OUT and drive the run-report detail line          *
075500*================================================================*
075600 2400-WRITE-ORDER-OUT.
075650     MOVE SPACES          TO ORDER-OUT-RECORD.
075700     MOVE WS-CO-ORDER-ID  TO OUT-ORD-ID.
075800     MOVE WS-CO-CUST-ID   TO OUT-CUST-ID.
075900     MOVE WS-CO-STATUS    TO OUT-STATUS.
076000     MOVE WS-CO-TOTAL-AMT TO OUT-TOTAL-AMT.
076100     MOVE WS-CO-REASON    TO OUT-REASON.
076300     WRITE ORDOUT-REC FROM ORDER-OUT-RECORD.
076400     MOVE WS-CO-ORDER-ID  TO LK-RPT-ORD-ID.
076500     MOVE WS-CO-CUST-ID   TO LK-RPT-CUST-ID.
076600     MOVE WS-CO-STATUS    TO LK-RPT-STATUS.
076700     MOVE WS-CO-TOTAL-AMT TO LK-RPT-TOTAL-AMT.
076800     MOVE WS-CO-REASON    TO LK-RPT-REASON.
076900     MOVE 'DETAIL' TO LK-RPT-REQUEST.
077000     CALL 'ORB0RPT' USING LK-REPORT-PARMS
077100                           PRODUCT-TABLE
077200                           WS-PT-COUNT.
077300 2400-EXIT.
077400     EXIT.
077500*
077600*================================================================*
077700* End of run - rewrite the product master, call ORB0RPT for the *
077800* control totals and inventory sections.                        *
077900*================================================================*
078000 9000-END-OF-RUN.
078100     SET WS-PT-NDX TO 1.
078200     PERFORM 9100-REWRITE-ONE-PRODUCT
078300         THRU 9100-EXIT
078400         VARYING WS-SEARCH-SUB FROM 1 BY 1
078500         UNTIL WS-SEARCH-SUB > WS-PT-COUNT.
078600     MOVE WS-ORDERS-READ      TO LK-RPT-ORDERS-READ.
078700     MOVE WS-ORDERS-ACCEPTED  TO LK-RPT-ORDERS-ACCEPTED.
078800     MOVE WS-ORDERS-RESERVED  TO LK-RPT-ORDERS-RESERVED.
078900     MOVE WS-ORDERS-PAID      TO LK-RPT-ORDERS-PAID.
079000     MOVE WS-ORDERS-REJECTED  TO LK-RPT-ORDERS-REJECTED.
079100     MOVE WS-ORDERS-CANCELLED TO LK-RPT-ORDERS-CANCELLED.
079200     MOVE WS-AMOUNT-PAID      TO LK-RPT-AMOUNT-PAID.
079300*    VALUE ACCEPTED IS A SUM OF ACCEPTED-ORDER TOTALS AND SHOULD
079400*    NEVER GO NEGATIVE - TRACE IT ON THE CONSOLE IF IT EVER DOES.
079500     IF WS-VALUE-ACCEPTED < ZERO
079600         DISPLAY 'ORB0CTL - VALUE ACCEPTED WENT NEGATIVE '
079700             WS-VALUE-ACCEPTED-MAG
079800     END-IF.
079900     MOVE WS-VALUE-ACCEPTED   TO LK-RPT-VALUE-ACCEPTED.
080000     MOVE WS-PT-COUNT         TO LK-RPT-PRODUCT-COUNT.
080100     MOVE 'TOTALS' TO LK-RPT-REQUEST.
080200     CALL 'ORB0RPT' USING LK-REPORT-PARMS
080300                           PRODUCT-TABLE
080400                           WS-PT-COUNT.
080500     CLOSE CUSTOMER-MASTER
080600           PRODUCT-MASTER
080700           ORDER-TRANS
080800           PAYMENT-TRANS
080900           ORDER-OUT
081000           RESERVATION-OUT
081100           PAYMENT-OUT
081200           PRODUCT-MASTER-NEW.
081300 9000-EXIT.
081400     EXIT.
081500 9100-REWRITE-ONE-PRODUCT.
081550     MOVE SPACES TO PRODNEW-REC.
081600     MOVE WS-PT-PROD-ID(WS-SEARCH-SUB)   TO PN-PROD-ID.
081700     MOVE WS-PT-NAME(WS-SEARCH-SUB)      TO PN-PROD-NAME.
081800     MOVE WS-PT-DESC(WS-SEARCH-SUB)      TO PN-PROD-DESC.
081900     MOVE WS-PT-PRICE(WS-SEARCH-SUB)     TO PN-PROD-PRICE.
082000     MOVE WS-PT-QTY(WS-SEARCH-SUB)       TO PN-PROD-QTY.
082100     MOVE WS-PT-WHSE-ID(WS-SEARCH-SUB)   TO PN-PROD-WHSE-ID.
082300     WRITE PRODNEW-REC.
082400 9100-EXIT.
082500     EXIT.
