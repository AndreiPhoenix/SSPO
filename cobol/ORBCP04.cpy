000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP04                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    PAYMENT TRANSACTION RECORD LAYOUT            *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Layout of one PAYMENT-TRANS record, sorted ascending by  *01900000
002000*      PAY-ORDER-ID, matched one-for-one against a RESERVED      *02000000
002100*      order by ORB0PAY.                                         *02100000
002200*----------------------------------------------------------------*02200000
002300*                                                                *02300000
002400* CHANGE ACTIVITY :                                              *02400000
002500*      $SEG(ORBCP04),COMP(ORBATCH),PROD(ORDMGMT ):               *02500000
002600*                                                                *02600000
002700*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02700000
002800*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02800000
002900*                                                                *02900000
003000******************************************************************03000000
003100*    PAYMENT TRANSACTION RECORD - 92 BYTES                       *03100000
003150*    RECORD BUILT AT LEVEL 05 SO IT NESTS UNDER THE 01-LEVEL FD  *03150000
003170*    RECORD IN THE CALLING PROGRAM'S FILE SECTION.               *03170000
003200     05  PAYMENT-TRANS-RECORD.                                    003200
003300         10  PAY-ORDER-ID                PIC 9(09).                003300
003400         10  PAY-AMOUNT                  PIC S9(08)V99.            003400
003500         10  PAY-METHOD                  PIC X(12).                003500
003600             88  PAY-METHOD-CREDIT-CARD      VALUE 'CREDIT-CARD '.  003600
003700             88  PAY-METHOD-BANK-TRANSFER    VALUE 'BANK-TRANSFE'.  003700
003800             88  PAY-METHOD-CASH             VALUE 'CASH        '.  003800
003900             88  PAY-METHOD-PAYPAL           VALUE 'PAYPAL      '.  003900
004000             88  PAY-METHOD-OTHER            VALUE 'OTHER       '.  004000
004100         10  PAY-TXN-ID                  PIC X(20).                004100
004200         10  PAY-GW-RESULT               PIC X(01).                004200
004300             88  PAY-GW-APPROVED             VALUE 'Y'.            004300
004400             88  PAY-GW-DECLINED             VALUE 'N'.            004400
004500*    NOTES BLOCK - LAST 5 BYTES RESERVED FOR AUDIT STAMP          004500
004600         10  PAY-NOTES-BLOCK.                                     004600
004700             15  PAY-NOTES               PIC X(35).                004700
004800             15  FILLER                  PIC X(05).                004800
