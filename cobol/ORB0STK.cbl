000100******************************************************************
000200*                                                                *
000300* MODULE NAME = ORB0STK                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER MANAGEMENT BATCH SUITE -              *
000600*                    STOCK RESERVATION / RELEASE SUBPROGRAM      *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *
001000*                                                                *
001100*  APPL-ID               ORB0                                   *
001200*                                                                *
001300*  Order Management Batch Suite                                 *
001400*  @BANNER_END                                                  *
001500*                                                                *
001600* STATUS = 1.0                                                  *
001700*                                                                *
001800* FUNCTION =                                                    *
001900*      CALLed once per order from ORB0CTL. On a RESERVE          *
002000*      request, checks that every line item has sufficient       *
002100*      on-hand quantity in the shared PRODUCT-TABLE and, only    *
002200*      if every line clears, decrements the table and logs the   *
002300*      reservation internally. On a CANCEL request, looks the    *
002400*      order up in that internal log and puts the quantity back  *
002500*      on the shelf. Nothing is ever partially reserved.         *
002600*                                                                *
002700*----------------------------------------------------------------*
002800*                                                                *
002900* ENTRY POINT = ORB0STK                                         *
003000*                                                                *
003100*----------------------------------------------------------------*
003200*                                                                *
003300* CHANGE ACTIVITY :                                              *
003400*                                                                *
003500*      $MOD(ORB0STK),COMP(ORBATCH),PROD(ORDMGMT ):               *
003600*                                                                *
003700*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *
003800*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *
003900*   $D0= WO-4471  100 890711 RJM003  : ADDED RESERVATION LOG SO  *
004000*                                       A LATER CANCEL CAN FIND  *
004100*                                       WHAT TO PUT BACK         *
004200*   $P1= WO-4519  100 890814 RJM003  : ALL-OR-NOTHING RESERVE -  *
004300*                                       A SHORT ITEM NO LONGER   *
004400*                                       LEAVES EARLIER ITEMS     *
004500*                                       DECREMENTED              *
004600*   $P2= WO-4880  120 921014 KAS114  : NEW - 2000-CANCEL-        *
004700*                                       RESERVATIONS PARAGRAPH   *
004800*   $P3= WO-5233  140 970116 RJM003  : 1-DAY RESERVATION EXPIRY  *
004900*                                       DATE ADDED TO RESULT     *
005000*                                       TABLE FOR ORB0RPT        *
005100*   $P4= Y2K-0192 150 990211 DPT007  : YEAR-2000 - EXPIRY DATE   *
005200*                                       ARITHMETIC NOW USES A    *
005300*                                       4-DIGIT YEAR THROUGHOUT  *
005400*   $P5= WO-5590  160 010604 KAS114  : REJECT REASON NOW CARRIES *
005500*                                       THE SHORT PRODUCT ID     *
005550*   $P6= WO-5744  170 011002 DPT007  : REJECT WORDING CHANGED TO *
005560*                                       SYSTEMS-REQUEST STANDARD *
005570*                                       TEXT; 2020-CHECK-RESULT  *
005580*                                       NOW TELLS AN ALREADY-    *
005590*                                       CANCELLED ORDER APART    *
005595*                                       FROM ONE NEVER RESERVED  *
005596*   $P7= WO-5744  171 011009 DPT007  : NEW 1005-CHECK-NOT-       *
005597*                                       RESERVED REJECTS A       *
005598*                                       SECOND RESERVE AGAINST   *
005599*                                       AN ORDER ALREADY IN THE  *
005600*                                       LOG INVALID STATUS; NEW *
005601*                                       2600-COMPLETE-ORDER     *
005602*                                       (CALLED FROM ORB0CTL    *
005603*                                       AFTER PAYMENT POSTS)    *
005604*                                       MARKS AN ORDER'S LOG    *
005605*                                       ENTRIES COMPLETED SO A  *
005606*                                       LATER CANCEL OF A PAID  *
005607*                                       ORDER IS ALSO REJECTED  *
005608*                                       INVALID STATUS INSTEAD  *
005609*                                       OF ALREADY CANCELLED    *
005610*                                                                *
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.    ORB0STK.
006000 AUTHOR.        R J MCADAMS.
006100 INSTALLATION.  MERIDIAN WAREHOUSE SUPPLY CO - DATA PROCESSING.
006200 DATE-WRITTEN.  06/14/89.
006300 DATE-COMPILED.
006400 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
006500*----------------------------------------------------------------*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 ON STATUS IS RERUN-REQUESTED
007300     UPSI-0 OFF STATUS IS NORMAL-RUN.
007400*
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700*----------------------------------------------------------------*
007800* Reservation log - remembers what was decremented against each  *
007900* order so a later CANCEL in the same run can put it back. This  *
008000* table lives for the life of the run since ORB0STK is CALLed,   *
008100* not chained, so WORKING-STORAGE is retained between calls.     *
008200*----------------------------------------------------------------*
008300 01  WS-RL-COUNT                  PIC 9(07) COMP.
008400 01  RESERVATION-LOG.
008500     05  WS-RL-ENTRY OCCURS 1 TO 50000 TIMES
008600             DEPENDING ON WS-RL-COUNT
008700             INDEXED BY WS-RL-NDX.
008800         10  WS-RL-ORDER-ID       PIC 9(09).
008900         10  WS-RL-PROD-ID        PIC 9(09).
009000         10  WS-RL-QTY            PIC 9(05).
009100         10  WS-RL-ACTIVE-SW      PIC X(01).
009200             88  WS-RL-ACTIVE            VALUE 'Y'.
009300             88  WS-RL-RELEASED          VALUE 'N'.
009350             88  WS-RL-COMPLETED         VALUE 'C'.
009400         10  FILLER               PIC X(04).
009500*----------------------------------------------------------------*
009600* Work fields for the reserve pass                               *
009700*----------------------------------------------------------------*
009800 01  WS-STOCK-WORK.
009900     05  WS-SW-SUB                PIC 9(02) COMP.
010000     05  WS-SW-SHORT-SW           PIC X(01).
010100         88  WS-SW-ALL-AVAILABLE      VALUE 'N'.
010200         88  WS-SW-SOME-SHORT         VALUE 'Y'.
010300     05  WS-SW-SHORT-PROD-ID      PIC 9(09).
010400     05  WS-SW-FOUND-SW           PIC X(01).
010500         88  WS-SW-PROD-FOUND         VALUE 'Y'.
010600         88  WS-SW-PROD-NOT-FOUND     VALUE 'N'.
010610*    SET WHEN 1005-CHECK-NOT-RESERVED FINDS THE ORDER ALREADY
010615*    HAS A LOG ENTRY - A SECOND RESERVE AGAINST AN ORDER THAT
010620*    IS NO LONGER NEW IS REJECTED INVALID STATUS.
010625     05  WS-SW-DUP-ORDER-SW       PIC X(01).
010628         88  WS-SW-DUP-ORDER          VALUE 'Y'.
010630         88  WS-SW-NOT-DUP-ORDER      VALUE 'N'.
010650*    SET WHEN THE CANCEL SCAN FINDS AT LEAST ONE LOG ENTRY FOR
010660*    THE ORDER, ACTIVE OR NOT - LETS 2020-CHECK-RESULT TELL AN
010670*    ALREADY-CANCELLED ORDER APART FROM ONE NEVER RESERVED.
010680     05  WS-CR-ORDER-FOUND-SW     PIC X(01).
010690         88  WS-CR-ORDER-FOUND        VALUE 'Y'.
010695         88  WS-CR-ORDER-NOT-FOUND    VALUE 'N'.
010710*    SET WHEN THE CANCEL SCAN FINDS A COMPLETED (PAID) ENTRY -
010715*    CANCELLING A PAID ORDER IS INVALID STATUS, NOT ALREADY
010720*    CANCELLED.
010725     05  WS-CR-ORDER-PAID-SW      PIC X(01).
010730         88  WS-CR-ORDER-PAID         VALUE 'Y'.
010735         88  WS-CR-ORDER-NOT-PAID     VALUE 'N'.
010740     05  FILLER                   PIC X(01).
010800*----------------------------------------------------------------*
010900* Expiry date arithmetic work area - table of month lengths,     *
011000* redefined so FEBRUARY can be bumped to 29 in a leap year.      *
011100*----------------------------------------------------------------*
011200 01  WS-MONTH-LENGTHS-LIT.
011300     05  FILLER                   PIC 9(02) VALUE 31.
011400     05  FILLER                   PIC 9(02) VALUE 28.
011500     05  FILLER                   PIC 9(02) VALUE 31.
011600     05  FILLER                   PIC 9(02) VALUE 30.
011700     05  FILLER                   PIC 9(02) VALUE 31.
011800     05  FILLER                   PIC 9(02) VALUE 30.
011900     05  FILLER                   PIC 9(02) VALUE 31.
012000     05  FILLER                   PIC 9(02) VALUE 31.
012100     05  FILLER                   PIC 9(02) VALUE 30.
012200     05  FILLER                   PIC 9(02) VALUE 31.
012300     05  FILLER                   PIC 9(02) VALUE 30.
012400     05  FILLER                   PIC 9(02) VALUE 31.
012500 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-LIT.
012600     05  WS-ML-DAYS OCCURS 12 TIMES PIC 9(02).
012700 01  WS-EXPIRY-WORK.
012800     05  WS-EW-DATE-PART.
012900         10  WS-EW-YEAR           PIC 9(04).
013000         10  WS-EW-MONTH          PIC 9(02).
013100         10  WS-EW-DAY            PIC 9(02).
013200     05  WS-EW-DATE-NUM REDEFINES WS-EW-DATE-PART
013300                                  PIC 9(08).
013400     05  WS-EW-LEAP-SW            PIC X(01).
013500         88  WS-EW-LEAP-YEAR          VALUE 'Y'.
013600     05  FILLER                   PIC X(01).
013700 01  WS-EXPIRY-DATE-OUT.
013800     05  WS-EDO-YEAR              PIC 9(04).
013900     05  WS-EDO-MONTH             PIC 9(02).
014000     05  WS-EDO-DAY               PIC 9(02).
014100 01  WS-EXPIRY-DATE-NUM REDEFINES WS-EXPIRY-DATE-OUT
014200                                  PIC 9(08).
014300 77  WS-EW-DAYS-THIS-MONTH        PIC 9(02) COMP.
014400*    LEAP-YEAR TEST WORK FIELDS - QUOTIENT IS DISCARDED, ONLY THE
014500*    REMAINDER OF EACH DIVISION IS TESTED FOR ZERO.
014600 77  WS-EW-MOD-QUOTIENT           PIC 9(04) COMP.
014700 77  WS-EW-MOD-REMAINDER          PIC 9(04) COMP.
014800*
014900 LINKAGE SECTION.
015000     COPY ORBCP08.
015100     COPY ORBCP11.
015200*
015300 PROCEDURE DIVISION USING LK-STOCK-PARMS
015400                           PRODUCT-TABLE
015500                           WS-PT-COUNT.
015600*----------------------------------------------------------------*
015700 0000-MAINLINE.
015800*----------------------------------------------------------------*
015900     MOVE ZERO TO LK-STK-RETURN-CODE.
016000     MOVE SPACES TO LK-STK-REASON.
016100     EVALUATE TRUE
016200         WHEN LK-STK-ACTION-RESERVE
016300             PERFORM 1000-CHECK-AVAILABILITY
016400                 THRU 1000-EXIT
016450             IF WS-SW-DUP-ORDER
016460                 MOVE 98 TO LK-STK-RETURN-CODE
016470                 MOVE 'INVALID STATUS' TO LK-STK-REASON
016480                 MOVE 'REJECTED  ' TO LK-STK-ORDER-STATUS
016490             ELSE
016500             IF WS-SW-ALL-AVAILABLE
016600                 PERFORM 1100-RESERVE-ITEMS
016700                     THRU 1100-EXIT
016800                 MOVE 'RESERVED  ' TO LK-STK-ORDER-STATUS
016900             ELSE
017000                 MOVE 96 TO LK-STK-RETURN-CODE
017100                 STRING 'INSUFFICIENT STOCK: '
017200                        WS-SW-SHORT-PROD-ID
017300                        DELIMITED BY SIZE
017400                     INTO LK-STK-REASON
017500                 END-STRING
017600                 MOVE 'REJECTED  ' TO LK-STK-ORDER-STATUS
017650             END-IF
017700             END-IF
017800         WHEN LK-STK-ACTION-CANCEL
017900             PERFORM 2000-CANCEL-RESERVATIONS
018000                 THRU 2000-EXIT
018050         WHEN LK-STK-ACTION-COMPLETE
018060             PERFORM 2600-COMPLETE-ORDER
018070                 THRU 2600-EXIT
018100         WHEN OTHER
018200             MOVE 90 TO LK-STK-RETURN-CODE
018300             MOVE 'UNRECOGNISED STOCK ACTION' TO LK-STK-REASON
018400             MOVE 'REJECTED  ' TO LK-STK-ORDER-STATUS
018500     END-EVALUATE.
018600     GOBACK.
018700*
018800*================================================================*
018900* Check every requested line item against on-hand quantity.     *
019000* All-or-nothing - one short item fails the whole order, and no  *
019100* quantity is decremented until every line has cleared. A       *
019150* second RESERVE against an order already in the log (RESERVE,  *
019160* PAY or CANCEL already ran against it) is out of sequence and  *
019170* never reaches the per-item check at all.                      *
019200*================================================================*
019300 1000-CHECK-AVAILABILITY.
019400     SET WS-SW-ALL-AVAILABLE TO TRUE.
019450     SET WS-SW-NOT-DUP-ORDER TO TRUE.
019500     MOVE ZERO TO WS-SW-SHORT-PROD-ID.
019550     PERFORM 1005-CHECK-NOT-RESERVED
019560         THRU 1005-EXIT.
019570     IF WS-SW-DUP-ORDER
019580         GO TO 1000-EXIT
019590     END-IF.
019600     MOVE 1 TO WS-SW-SUB.
019700 1010-CHECK-ONE-ITEM.
019800     IF WS-SW-SUB > LK-STK-ITEM-COUNT
019900         GO TO 1000-EXIT
020000     END-IF.
020100     IF WS-SW-SOME-SHORT
020200         GO TO 1000-EXIT
020300     END-IF.
020400     PERFORM 1020-FIND-PRODUCT
020500         THRU 1020-EXIT.
020600     IF WS-SW-PROD-NOT-FOUND
020700         SET WS-SW-SOME-SHORT TO TRUE
020800         MOVE LK-STK-ITEM-PROD-ID(WS-SW-SUB)
020900             TO WS-SW-SHORT-PROD-ID
021000         GO TO 1000-EXIT
021100     END-IF.
021200     IF LK-STK-ITEM-QTY(WS-SW-SUB) > WS-PT-QTY(WS-PT-NDX)
021300         SET WS-SW-SOME-SHORT TO TRUE
021400         MOVE LK-STK-ITEM-PROD-ID(WS-SW-SUB)
021500             TO WS-SW-SHORT-PROD-ID
021600         GO TO 1000-EXIT
021700     END-IF.
021800     ADD 1 TO WS-SW-SUB.
021900     GO TO 1010-CHECK-ONE-ITEM.
022000 1000-EXIT.
022100     EXIT.
022120*
022130*    A RESERVE THAT ARRIVES FOR AN ORDER ALREADY CARRYING A LOG
022140*    ENTRY - RESERVED, RELEASED OR COMPLETED - IS A SECOND
022150*    RESERVE ATTEMPT AGAINST AN ORDER NO LONGER IN STATUS NEW,
022160*    AND IS REJECTED INVALID STATUS BEFORE THE ITEM CHECK RUNS.
022170 1005-CHECK-NOT-RESERVED.
022180     SET WS-RL-NDX TO 1.
022190 1006-SCAN-FOR-ORDER.
022200     IF WS-RL-NDX > WS-RL-COUNT
022210         GO TO 1005-EXIT
022220     END-IF.
022230     IF WS-RL-ORDER-ID(WS-RL-NDX) = LK-STK-ORDER-ID
022240         SET WS-SW-DUP-ORDER TO TRUE
022250         GO TO 1005-EXIT
022260     END-IF.
022270     SET WS-RL-NDX UP BY 1.
022280     GO TO 1006-SCAN-FOR-ORDER.
022290 1005-EXIT.
022295     EXIT.
022297*
022298 1020-FIND-PRODUCT.
022299     SET WS-PT-NDX TO 1.
022500     SEARCH ALL WS-PT-ENTRY
022600         AT END
022700             SET WS-SW-PROD-NOT-FOUND TO TRUE
022800         WHEN WS-PT-PROD-ID(WS-PT-NDX) =
022900                  LK-STK-ITEM-PROD-ID(WS-SW-SUB)
023000             SET WS-SW-PROD-FOUND TO TRUE
023100     END-SEARCH.
023200 1020-EXIT.
023300     EXIT.
023400*
023500*================================================================*
023600* Every line cleared 1000 - decrement the shelf, log the         *
023700* reservation, and build the per-item result table.              *
023800*================================================================*
023900 1100-RESERVE-ITEMS.
024000     MOVE 1 TO WS-SW-SUB.
024100     PERFORM 1150-COMPUTE-EXPIRY-DATE
024200         THRU 1150-EXIT.
024300 1110-RESERVE-ONE-ITEM.
024400     IF WS-SW-SUB > LK-STK-ITEM-COUNT
024500         GO TO 1100-EXIT
024600     END-IF.
024700     PERFORM 1020-FIND-PRODUCT
024800         THRU 1020-EXIT.
024900     SUBTRACT LK-STK-ITEM-QTY(WS-SW-SUB)
025000         FROM WS-PT-QTY(WS-PT-NDX).
025100     ADD 1 TO WS-RL-COUNT.
025200     MOVE LK-STK-ORDER-ID              TO WS-RL-ORDER-ID
025300                                               (WS-RL-COUNT).
025400     MOVE LK-STK-ITEM-PROD-ID(WS-SW-SUB) TO WS-RL-PROD-ID
025500                                               (WS-RL-COUNT).
025600     MOVE LK-STK-ITEM-QTY(WS-SW-SUB)      TO WS-RL-QTY
025700                                               (WS-RL-COUNT).
025800     SET WS-RL-ACTIVE(WS-RL-COUNT) TO TRUE.
025900     MOVE LK-STK-ITEM-PROD-ID(WS-SW-SUB) TO LK-STKR-PROD-ID
026000                                               (WS-SW-SUB).
026100     MOVE LK-STK-ITEM-QTY(WS-SW-SUB)      TO LK-STKR-QTY
026200                                               (WS-SW-SUB).
026300     MOVE 'ACTIVE    '                    TO LK-STKR-STATUS
026400                                               (WS-SW-SUB).
026500     MOVE WS-EXPIRY-DATE-NUM               TO LK-STKR-EXPIRY
026600                                               (WS-SW-SUB).
026700     ADD 1 TO WS-SW-SUB.
026800     GO TO 1110-RESERVE-ONE-ITEM.
026900 1100-EXIT.
027000     EXIT.
027100*
027200*    Reservation expires one calendar day after the order date.  *
027300*    A single carry into the next month (and, at year end, into  *
027400*    the next year) covers every case a one-day add can produce. *
027500 1150-COMPUTE-EXPIRY-DATE.
027600     MOVE LK-STK-ORDER-DATE(1:4) TO WS-EW-YEAR.
027700     MOVE LK-STK-ORDER-DATE(5:2) TO WS-EW-MONTH.
027800     MOVE LK-STK-ORDER-DATE(7:2) TO WS-EW-DAY.
027900     SET WS-EW-LEAP-YEAR TO FALSE.
028000     DIVIDE WS-EW-YEAR BY 4 GIVING WS-EW-MOD-QUOTIENT
028100         REMAINDER WS-EW-MOD-REMAINDER.
028200     IF WS-EW-MOD-REMAINDER = ZERO
028300         DIVIDE WS-EW-YEAR BY 100 GIVING WS-EW-MOD-QUOTIENT
028400             REMAINDER WS-EW-MOD-REMAINDER
028500         IF WS-EW-MOD-REMAINDER NOT = ZERO
028600             SET WS-EW-LEAP-YEAR TO TRUE
028700         ELSE
028800             DIVIDE WS-EW-YEAR BY 400 GIVING WS-EW-MOD-QUOTIENT
028900                 REMAINDER WS-EW-MOD-REMAINDER
029000             IF WS-EW-MOD-REMAINDER = ZERO
029100                 SET WS-EW-LEAP-YEAR TO TRUE
029200             END-IF
029300         END-IF
029400     END-IF.
029500     MOVE WS-ML-DAYS(WS-EW-MONTH) TO WS-EW-DAYS-THIS-MONTH.
029600     IF WS-EW-MONTH = 02 AND WS-EW-LEAP-YEAR
029700         ADD 1 TO WS-EW-DAYS-THIS-MONTH
029800     END-IF.
029900     ADD 1 TO WS-EW-DAY.
030000     IF WS-EW-DAY > WS-EW-DAYS-THIS-MONTH
030100         SUBTRACT WS-EW-DAYS-THIS-MONTH FROM WS-EW-DAY
030200         ADD 1 TO WS-EW-MONTH
030300         IF WS-EW-MONTH > 12
030400             MOVE 1 TO WS-EW-MONTH
030500             ADD 1 TO WS-EW-YEAR
030600         END-IF
030700     END-IF.
030800*    SANITY CHECK - THE COMPUTED EXPIRY MUST NEVER FALL BEFORE THE
030900*    ORDER DATE ITSELF; TRACE IT IF IT EVER DOES.
031000     IF WS-EW-DATE-NUM < LK-STK-ORDER-DATE
031100         DISPLAY 'ORB0STK - EXPIRY BEFORE ORDER DATE '
031200             LK-STK-ORDER-DATE ' EXPIRY ' WS-EW-DATE-NUM
031300     END-IF.
031400     MOVE WS-EW-YEAR  TO WS-EDO-YEAR.
031500     MOVE WS-EW-MONTH TO WS-EDO-MONTH.
031600     MOVE WS-EW-DAY   TO WS-EDO-DAY.
031700 1150-EXIT.
031800     EXIT.
031900*
032000*================================================================*
032100* Cancel - find every active log entry for this order, put the  *
032200* quantity back on the shelf, and mark the entry released. An   *
032250* order with no active entries is REJECTED - ALREADY CANCELLED  *
032280* if the order was found in the log at all, otherwise reported  *
032290* as never reserved.                                            *
032300*================================================================*
032400 2000-CANCEL-RESERVATIONS.
032500     MOVE ZERO TO LK-STK-ITEM-COUNT.
032550     SET WS-CR-ORDER-NOT-FOUND TO TRUE.
032560     SET WS-CR-ORDER-NOT-PAID TO TRUE.
032600     SET WS-RL-NDX TO 1.
032700 2010-SCAN-LOG.
032800     IF WS-RL-NDX > WS-RL-COUNT
032900         GO TO 2020-CHECK-RESULT
033000     END-IF.
033100     IF WS-RL-ORDER-ID(WS-RL-NDX) = LK-STK-ORDER-ID
033150         SET WS-CR-ORDER-FOUND TO TRUE
033200         IF WS-RL-ACTIVE(WS-RL-NDX)
033300             PERFORM 2011-RELEASE-ONE-ENTRY
033400                 THRU 2011-EXIT
033420         END-IF
033440         IF WS-RL-COMPLETED(WS-RL-NDX)
033460             SET WS-CR-ORDER-PAID TO TRUE
033480         END-IF
033490     END-IF.
033600     SET WS-RL-NDX UP BY 1.
033700     GO TO 2010-SCAN-LOG.
033800 2011-RELEASE-ONE-ENTRY.
033900     SET WS-PT-NDX TO 1.
034000     SEARCH ALL WS-PT-ENTRY
034100         AT END
034200             SET WS-SW-PROD-NOT-FOUND TO TRUE
034300         WHEN WS-PT-PROD-ID(WS-PT-NDX) = WS-RL-PROD-ID(WS-RL-NDX)
034400             SET WS-SW-PROD-FOUND TO TRUE
034500     END-SEARCH.
034600     IF WS-SW-PROD-FOUND
034700         ADD WS-RL-QTY(WS-RL-NDX) TO WS-PT-QTY(WS-PT-NDX)
034800     END-IF.
034900     SET WS-RL-RELEASED(WS-RL-NDX) TO TRUE.
035000     ADD 1 TO LK-STK-ITEM-COUNT.
035100 2011-EXIT.
035200     EXIT.
035300 2020-CHECK-RESULT.
035400     IF LK-STK-ITEM-COUNT = ZERO
035420         IF WS-CR-ORDER-PAID
035430             MOVE 99 TO LK-STK-RETURN-CODE
035440             MOVE 'INVALID STATUS' TO LK-STK-REASON
035450         ELSE
035460         IF WS-CR-ORDER-FOUND
035470             MOVE 97 TO LK-STK-RETURN-CODE
035480             MOVE 'ALREADY CANCELLED' TO LK-STK-REASON
035490         ELSE
035500             MOVE 95 TO LK-STK-RETURN-CODE
035600             MOVE 'NO ACTIVE RESERVATION FOR ORDER'
035700                 TO LK-STK-REASON
035750         END-IF
035760         END-IF
035800         MOVE 'REJECTED  ' TO LK-STK-ORDER-STATUS
035900     ELSE
036000         MOVE 'CANCELLED ' TO LK-STK-ORDER-STATUS
036100     END-IF.
036200 2000-EXIT.
036300     EXIT.
036350*
036400*================================================================*
036500* CALLed with ACTION-COMPLETE once ORB0CTL has posted payment    *
036600* for this order. Flips every ACTIVE log entry for the order to *
036700* COMPLETED so a later CANCEL against the same order is caught  *
036800* by 2020-CHECK-RESULT as INVALID STATUS rather than allowed to *
036900* release stock that has already been sold.                    *
037000*================================================================*
037100 2600-COMPLETE-ORDER.
037200     SET WS-RL-NDX TO 1.
037300 2610-SCAN-COMPLETE.
037400     IF WS-RL-NDX > WS-RL-COUNT
037500         GO TO 2600-EXIT
037600     END-IF.
037700     IF WS-RL-ORDER-ID(WS-RL-NDX) = LK-STK-ORDER-ID
037800         IF WS-RL-ACTIVE(WS-RL-NDX)
037900             SET WS-RL-COMPLETED(WS-RL-NDX) TO TRUE
038000         END-IF
038100     END-IF.
038200     SET WS-RL-NDX UP BY 1.
038300     GO TO 2610-SCAN-COMPLETE.
038400 2600-EXIT.
038500     EXIT.
