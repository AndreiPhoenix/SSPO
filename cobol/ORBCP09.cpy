000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP09                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    ORB0CTL / ORB0PAY LINKAGE PARAMETER AREA     *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Parameter area passed on the CALL from ORB0CTL to        *01900000
002000*      ORB0PAY. Carries the order total and the matching         *02000000
002100*      payment transaction, and returns the payment posting      *02100000
002200*      result.                                                   *02200000
002300*----------------------------------------------------------------*02300000
002400*                                                                *02400000
002500* CHANGE ACTIVITY :                                              *02500000
002600*      $SEG(ORBCP09),COMP(ORBATCH),PROD(ORDMGMT ):               *02600000
002700*                                                                *02700000
002800*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02800000
002900*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02900000
003000*                                                                *03000000
003100******************************************************************03100000
003200*    PAYMENT REQUEST/RESPONSE PARAMETER AREA                      003200
003300 01  LK-PAYMENT-PARMS.                                            003300
003400     05  LK-PAY-RETURN-CODE          PIC 9(02).                  003400
003500     05  LK-PAY-ORDER-ID             PIC 9(09).                  003500
003600     05  LK-PAY-ORDER-TOTAL          PIC S9(08)V99.              003600
003700     05  LK-PAY-ORDER-STATUS         PIC X(10).                  003700
003800     05  LK-PAY-TRANS-FOUND-SW       PIC X(01).                  003800
003900         88  LK-PAY-TRANS-FOUND          VALUE 'Y'.              003900
004000         88  LK-PAY-TRANS-NOT-FOUND      VALUE 'N'.              004000
004050     05  LK-PAY-TRANS-AMOUNT         PIC S9(08)V99.              004050
004100     05  LK-PAY-TRANS-METHOD         PIC X(12).                  004100
004200     05  LK-PAY-TRANS-TXN-ID         PIC X(20).                  004200
004300     05  LK-PAY-TRANS-GW-RESULT      PIC X(01).                  004300
004400     05  LK-PAY-RUN-DATE             PIC 9(08).                  004400
004500     05  LK-PAY-OUT-STATUS           PIC X(10).                  004500
004600         88  LK-PAY-OUT-COMPLETED        VALUE 'COMPLETED '.     004600
004700         88  LK-PAY-OUT-FAILED           VALUE 'FAILED    '.     004700
004800     05  LK-PAY-WAS-POSTED-SW        PIC X(01).                  004800
004900         88  LK-PAY-WAS-POSTED           VALUE 'Y'.              004900
005000*    RESERVED FOR FUTURE PARTIAL-PAYMENT SUPPORT                  005000
005100     05  FILLER                      PIC X(10).                  005100
