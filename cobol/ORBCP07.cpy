000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP07                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    PAYMENT OUTPUT RECORD LAYOUT                 *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Layout of one PAYMENT-OUT record, written once per        *01900000
002000*      payment transaction posted by ORB0PAY.                    *02000000
002100*----------------------------------------------------------------*02100000
002200*                                                                *02200000
002300* CHANGE ACTIVITY :                                              *02300000
002400*      $SEG(ORBCP07),COMP(ORBATCH),PROD(ORDMGMT ):               *02400000
002500*                                                                *02500000
002600*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02600000
002700*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02700000
002750*   $P1= WO-5744  170 011002 DPT007  : PMT-TXN-ID WAS TRUNCATING *02750000
002760*                                       THE LAST 5 BYTES OF THE  *02760000
002770*                                       GATEWAY REFERENCE - NOW  *02770000
002780*                                       FULL 20 BYTES; NO ROOM   *02780000
002790*                                       LEFT IN THE 69-BYTE      *02790000
002800*                                       RECORD FOR A FILLER PAD  *02800000
002900******************************************************************02900000
003000*    PAYMENT-OUT RECORD - 69 BYTES                               *03000000
003050*    RECORD BUILT AT LEVEL 05 SO IT NESTS UNDER THE 01-LEVEL FD  *03050000
003070*    RECORD IN THE CALLING PROGRAM'S FILE SECTION.               *03070000
003100     05  PAYMENT-OUT-RECORD.                                      003100
003200         10  PMT-ORDER-ID                PIC 9(09).                003200
003300         10  PMT-AMOUNT                  PIC S9(08)V99.            003300
003400         10  PMT-METHOD                  PIC X(12).                003400
003500         10  PMT-STATUS                  PIC X(10).                003500
003600             88  PMT-STATUS-COMPLETED        VALUE 'COMPLETED '.    003600
003700             88  PMT-STATUS-FAILED           VALUE 'FAILED    '.    003700
003900         10  PMT-TXN-ID                  PIC X(20).                003900
004200         10  PMT-DATE                    PIC 9(08).                004200
