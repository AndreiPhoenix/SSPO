000100******************************************************************
000200*                                                                *
000300* MODULE NAME = ORB0PAY                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER MANAGEMENT BATCH SUITE -              *
000600*                    PAYMENT POSTING SUBPROGRAM                  *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *
001000*                                                                *
001100*  APPL-ID               ORB0                                   *
001200*                                                                *
001300*  Order Management Batch Suite                                 *
001400*  @BANNER_END                                                  *
001500*                                                                *
001600* STATUS = 1.0                                                  *
001700*                                                                *
001800* FUNCTION =                                                    *
001900*      CALLed once per order from ORB0CTL, only for an order     *
002000*      that has just been reserved. Matches the order against    *
002100*      the payment transaction file already loaded by ORB0CTL,   *
002200*      applies the gateway result carried on that transaction,   *
002300*      and hands back a COMPLETED or FAILED posting result.      *
002400*                                                                *
002500*----------------------------------------------------------------*
002600*                                                                *
002700* ENTRY POINT = ORB0PAY                                         *
002800*                                                                *
002900*----------------------------------------------------------------*
003000*                                                                *
003100* CHANGE ACTIVITY :                                              *
003200*                                                                *
003300*      $MOD(ORB0PAY),COMP(ORBATCH),PROD(ORDMGMT ):               *
003400*                                                                *
003500*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *
003600*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *
003700*   $D0= WO-4471  100 890718 RJM003  : ADDED 1000-POST-PAYMENT   *
003800*                                       AND GATEWAY-RESULT       *
003900*                                       EVALUATION               *
004000*   $P1= WO-4519  100 890822 DPT007  : NO-TRANS-FOUND WAS BEING  *
004100*                                       POSTED AS COMPLETED -    *
004200*                                       NOW CORRECTLY FAILED     *
004300*   $P2= WO-5233  140 970116 RJM003  : ORDER TOTAL COMPARE ADDED *
004400*                                       SO A TRANSACTION FOR THE *
004500*                                       WRONG AMOUNT IS FAILED   *
004600*                                       RATHER THAN POSTED       *
004700*   $P3= WO-5601  150 981103 RJM003  : Y2K - RUN DATE WORK AREA  *
004800*                                       NOW CARRIES AN EXPLICIT  *
004900*                                       CENTURY WINDOW BEFORE THE*
005000*                                       GENERATED TXN-ID STAMP   *
005100*   $P4= WO-5590  160 010604 KAS114  : GENERATED TXN-ID NOW      *
005200*                                       PREFIXED WITH THE ORDER  *
005300*                                       ID FOR AUDIT TRACING     *
005350*   $P5= WO-5744  170 011002 DPT007  : $P2 COMPARE BACKED OUT -  *
005400*                                       TENDERED AMOUNT AND      *
005450*                                       ORDER TOTAL ARE SEPARATE *
005460*                                       FIELDS BY DESIGN; GATEWAY*
005470*                                       RESULT ALONE NOW GATES   *
005480*                                       THE POSTING DECISION     *
005490*                                                                *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    ORB0PAY.
005800 AUTHOR.        R J MCADAMS.
005900 INSTALLATION.  MERIDIAN WAREHOUSE SUPPLY CO - DATA PROCESSING.
006000 DATE-WRITTEN.  06/14/89.
006100 DATE-COMPILED.
006200 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
006300*----------------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-370.
006700 OBJECT-COMPUTER. IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON STATUS IS RERUN-REQUESTED
007100     UPSI-0 OFF STATUS IS NORMAL-RUN.
007200*
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500*----------------------------------------------------------------*
007600* Posting work fields and a home-grown transaction-id stamp for  *
007700* the rare case the gateway did not hand one back.               *
007800*----------------------------------------------------------------*
007900 01  WS-POST-WORK.
008000     05  WS-PW-STAMP-COUNT        PIC 9(04) COMP VALUE ZERO.
008050     05  FILLER                   PIC X(01).
008100*    RUN-DATE WORK AREA WITH AN EXPLICIT CENTURY WINDOW - SEE
008200*    THE $P3 Y2K CHANGE ABOVE.  THE GENERATED TXN-ID STAMP USES
008300*    THE 2-DIGIT YEAR AND JULIAN-STYLE MONTH/DAY OUT OF THIS AREA
008400*    RATHER THAN THE RAW 8-DIGIT RUN DATE.
008500 01  WS-POST-DATE-WORK.
008600     05  WS-PD-CENTURY            PIC 9(02).
008700     05  WS-PD-YY                 PIC 9(02).
008800     05  WS-PD-MONTH              PIC 9(02).
008900     05  WS-PD-DAY                PIC 9(02).
009000 01  WS-POST-DATE-NUM REDEFINES WS-POST-DATE-WORK.
009100     05  FILLER                   PIC 9(08).
009200 01  WS-GENERATED-TXN-ID.
009300     05  WS-GT-ORDER-PART         PIC 9(09).
009400     05  WS-GT-YY-PART            PIC 9(02).
009500     05  WS-GT-MM-PART            PIC 9(02).
009600     05  WS-GT-DD-PART            PIC 9(02).
009700 01  WS-GENERATED-TXN-NUM REDEFINES WS-GENERATED-TXN-ID.
009800     05  FILLER                   PIC X(15).
009900*    ALTERNATE VIEW USED ONLY TO BUILD THE CONSOLE TRACE LINE -
010000*    KEEPS THE DISPLAY STATEMENT FROM RUNNING PAST 80 COLUMNS.
010100 01  WS-GT-DISPLAY-FORM REDEFINES WS-GENERATED-TXN-ID.
010200     05  WS-GT-DISP-ORDER         PIC 9(09).
010300     05  WS-GT-DISP-DATE          PIC 9(06).
010400*
010500 LINKAGE SECTION.
010600     COPY ORBCP09.
010700*
010800 PROCEDURE DIVISION USING LK-PAYMENT-PARMS.
010900*----------------------------------------------------------------*
011000 0000-MAINLINE.
011100*----------------------------------------------------------------*
011200     MOVE ZERO TO LK-PAY-RETURN-CODE.
011300     MOVE 'N' TO LK-PAY-WAS-POSTED-SW.
011400     PERFORM 1000-POST-PAYMENT
011500         THRU 1000-EXIT.
011600     GOBACK.
011700*
011800*================================================================*
011900* Post the payment - a payment is only ever posted for an order  *
012000* that ORB0CTL has already marked RESERVED. Rejected/cancelled   *
012100* orders never reach this program.                               *
012200*================================================================*
012300 1000-POST-PAYMENT.
012400     IF LK-PAY-TRANS-NOT-FOUND
012500         MOVE 'FAILED    ' TO LK-PAY-OUT-STATUS
012600         MOVE 10 TO LK-PAY-RETURN-CODE
012700         GO TO 1000-EXIT
012800     END-IF.
012900     IF LK-PAY-TRANS-GW-RESULT NOT = 'Y'
013000         MOVE 'FAILED    ' TO LK-PAY-OUT-STATUS
013100         MOVE 11 TO LK-PAY-RETURN-CODE
013200         GO TO 1000-EXIT
013300     END-IF.
013900     PERFORM 1100-STAMP-TXN-ID
014000         THRU 1100-EXIT.
014100     MOVE 'COMPLETED ' TO LK-PAY-OUT-STATUS.
014200     MOVE 'Y' TO LK-PAY-WAS-POSTED-SW.
014300 1000-EXIT.
014400     EXIT.
014500*
014600*    The transaction file already carries a gateway transaction  *
014700*    id in most cases; this stamp is only used to fill the field *
014800*    when the incoming record left it blank.                    *
014900 1100-STAMP-TXN-ID.
015000     IF LK-PAY-TRANS-TXN-ID = SPACES
015100         ADD 1 TO WS-PW-STAMP-COUNT
015200         MOVE LK-PAY-RUN-DATE TO WS-POST-DATE-NUM
015300         MOVE LK-PAY-ORDER-ID TO WS-GT-ORDER-PART
015400         MOVE WS-PD-YY TO WS-GT-YY-PART
015500         MOVE WS-PD-MONTH TO WS-GT-MM-PART
015600         MOVE WS-PD-DAY TO WS-GT-DD-PART
015700         MOVE WS-GENERATED-TXN-NUM TO LK-PAY-TRANS-TXN-ID
015800         DISPLAY 'ORB0PAY - TXN ID GENERATED FOR ORDER '
015900             WS-GT-DISP-ORDER ' DATE ' WS-GT-DISP-DATE
016000     END-IF.
016100 1100-EXIT.
016200     EXIT.
