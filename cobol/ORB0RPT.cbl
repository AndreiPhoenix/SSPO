000100******************************************************************
000200*                                                                *
000300* MODULE NAME = ORB0RPT                                          *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER MANAGEMENT BATCH SUITE -              *
000600*                    RUN REPORT / INVENTORY STATISTICS           *
000700*                                                                *
000800*  @BANNER_START                           01                    *
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *
001000*                                                                *
001100*  APPL-ID               ORB0                                    *
001200*                                                                *
001300*  Order Management Batch Suite                                  *
001400*  @BANNER_END                                                   *
001500*                                                                *
001600* STATUS = 1.0                                                   *
001700*                                                                *
001800* FUNCTION =                                                     *
001900*      CALLed once with request OPEN to open the print file      *
002000*      and write page 1's heading; called once per processed     *
002100*      order with request DETAIL, and once per price mismatch    *
002200*      with request WARNING; called once at end of run with      *
002300*      request TOTALS to print the control totals section,       *
002400*      the per-warehouse inventory break and low-stock list,     *
002500*      and to close the print file.                              *
002600*                                                                *
002700*----------------------------------------------------------------*
002800*                                                                *
002900* ENTRY POINT = ORB0RPT                                          *
003000*                                                                *
003100*----------------------------------------------------------------*
003200*                                                                *
003300* CHANGE ACTIVITY :                                              *
003400*                                                                *
003500*      $MOD(ORB0RPT),COMP(ORBATCH),PROD(ORDMGMT ):               *
003600*                                                                *
003700*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *
003800*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *
003900*   $D0= WO-4471  100 890726 RJM003  : ADDED WAREHOUSE BREAK     *
004000*                                      AND LOW-STOCK LIST        *
004100*                                      SECTIONS                  *
004200*   $P1= WO-4602  110 900301 DPT007  : WAREHOUSE BREAK NOW       *
004300*                                      KEYED BY WAREHOUSE ID     *
004400*                                      RATHER THAN TABLE POSN    *
004500*   $P2= WO-4790  120 911119 KAS114  : PAGE OVERFLOW WAS NOT     *
004600*                                      RE-PRINTING THE HEADING   *
004700*                                      - FIXED IN 2000-WRITE-DTL *
004800*   $P3= Y2K-0192 150 990305 DPT007  : YEAR-2000 - HEADING DATE  *
004900*                                      WORK AREA EXPANDED TO     *
005000*                                      CARRY AN EXPLICIT CENTURY *
005100*   $P4= WO-5610  160 010801 KAS114  : NEGATIVE GRAND TOTAL      *
005200*                                      VALUE NOW FLAGGED ON THE  *
005300*                                      REPORT, NOT PRINTED PLAIN *
005400*                                                                *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    ORB0RPT.
005800 AUTHOR.        R J MCADAMS.
005900 INSTALLATION.  MERIDIAN WAREHOUSE SUPPLY CO - DATA PROCESSING.
006000 DATE-WRITTEN.  06/14/89.
006100 DATE-COMPILED.
006200 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
006300*----------------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-370.
006700 OBJECT-COMPUTER. IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON STATUS IS RERUN-REQUESTED
007100     UPSI-0 OFF STATUS IS NORMAL-RUN.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT RUN-REPORT       ASSIGN TO RPTOUT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WS-RPTOUT-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  RUN-REPORT
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300 01  RPT-PRINT-LINE                  PIC X(132).
008400*
008500 WORKING-STORAGE SECTION.
008600*----------------------------------------------------------------*
008700* File status and page/line control.                             *
008800*----------------------------------------------------------------*
008900 01  WS-RPTOUT-STATUS                PIC X(02) VALUE SPACES.
009000 01  WS-PAGE-LINE-CTL.
009100     05  WS-PAGE-NO                  PIC 9(03) COMP VALUE ZERO.
009200     05  WS-LINE-NO                  PIC 9(03) COMP VALUE 99.
009300     05  FILLER                      PIC X(01).
009400*----------------------------------------------------------------*
009500* Run-date work area with an explicit century window - see the   *
009600* $P3 Y2K change above.  Broken out for the MM/DD/YYYY heading   *
009700* caption.                                                       *
009800*----------------------------------------------------------------*
009900 01  WS-HDG-DATE-WORK.
010000     05  WS-HDG-CC                   PIC 9(02).
010100     05  WS-HDG-YY                   PIC 9(02).
010200     05  WS-HDG-MM                   PIC 9(02).
010300     05  WS-HDG-DD                   PIC 9(02).
010400 01  WS-HDG-DATE-NUM REDEFINES WS-HDG-DATE-WORK.
010500     05  FILLER                      PIC 9(08).
010600 01  WS-HDG-DATE-CAPTION             PIC X(10) VALUE SPACES.
010700*----------------------------------------------------------------*
010800* Print line templates.                                          *
010900*----------------------------------------------------------------*
011000 01  WS-HEAD-LINE-1.
011100     05  FILLER                      PIC X(01) VALUE SPACE.
011200     05  FILLER                      PIC X(50)
011300         VALUE 'MERIDIAN WAREHOUSE SUPPLY CO - ORDER MANAGEMENT'.
011400     05  FILLER                      PIC X(20)
011500         VALUE ' RUN REPORT'.
011600     05  FILLER                      PIC X(10) VALUE SPACES.
011700     05  FILLER                      PIC X(05) VALUE 'PAGE '.
011800     05  WS-HL1-PAGE-NO              PIC ZZ9.
011900     05  FILLER                      PIC X(43) VALUE SPACES.
012000 01  WS-HEAD-LINE-2.
012100     05  FILLER                      PIC X(01) VALUE SPACE.
012200     05  FILLER                      PIC X(10) VALUE 'RUN DATE: '.
012300     05  WS-HL2-RUN-DATE             PIC X(10).
012400     05  FILLER                      PIC X(111) VALUE SPACES.
012500 01  WS-HEAD-LINE-3.
012600     05  FILLER                      PIC X(01) VALUE SPACE.
012700     05  FILLER                      PIC X(09) VALUE 'ORDER ID '.
012800     05  FILLER                      PIC X(10) VALUE 'CUST ID   '.
012900     05  FILLER                      PIC X(11)
013000         VALUE 'STATUS     '.
013100     05  FILLER                      PIC X(15)
013200         VALUE 'TOTAL AMOUNT   '.
013300     05  FILLER                      PIC X(40) VALUE 'REASON'.
013400     05  FILLER                      PIC X(46) VALUE SPACES.
013500 01  WS-DETAIL-LINE.
013600     05  FILLER                      PIC X(01) VALUE SPACE.
013700     05  WS-DL-ORD-ID                PIC 9(09).
013800     05  FILLER                      PIC X(01) VALUE SPACE.
013900     05  WS-DL-CUST-ID               PIC 9(09).
014000     05  FILLER                      PIC X(02) VALUE SPACES.
014100     05  WS-DL-STATUS                PIC X(10).
014200     05  FILLER                      PIC X(01) VALUE SPACE.
014300     05  WS-DL-TOTAL-AMT             PIC $$,$$$,$$9.99-.
014400     05  FILLER                      PIC X(02) VALUE SPACES.
014500     05  WS-DL-REASON                PIC X(40).
014600     05  FILLER                      PIC X(35) VALUE SPACES.
014700 01  WS-WARNING-LINE.
014800     05  FILLER                      PIC X(01) VALUE SPACE.
014900     05  FILLER                      PIC X(16)
015000         VALUE '*** PRICE MISMA'.
015100     05  FILLER                      PIC X(07) VALUE 'TCH ***'.
015200     05  FILLER                      PIC X(01) VALUE SPACE.
015300     05  FILLER                      PIC X(06) VALUE 'ORDER '.
015400     05  WS-WL-ORD-ID                PIC 9(09).
015500     05  FILLER                      PIC X(09) VALUE '  PRODUCT'.
015600     05  WS-WL-PROD-ID               PIC 9(09).
015700     05  FILLER                      PIC X(11)
015800         VALUE ' ORDER PRC '.
015900     05  WS-WL-ORD-PRICE             PIC $$$,$$9.99-.
016000     05  FILLER                      PIC X(11)
016100         VALUE ' MASTER PRC'.
016200     05  WS-WL-MST-PRICE             PIC $$$,$$9.99-.
016300     05  FILLER                      PIC X(28) VALUE SPACES.
016400 01  WS-TOTALS-LINE.
016500     05  FILLER                      PIC X(01) VALUE SPACE.
016600     05  WS-TL-CAPTION               PIC X(35).
016700     05  WS-TL-COUNT                 PIC ZZZ,ZZ9.
016800     05  FILLER                      PIC X(96) VALUE SPACES.
016900 01  WS-TOTALS-AMT-LINE.
017000     05  FILLER                      PIC X(01) VALUE SPACE.
017100     05  WS-TA-CAPTION               PIC X(35).
017200     05  WS-TA-AMOUNT                PIC $$,$$$,$$$,$$9.99-.
017300     05  FILLER                      PIC X(89) VALUE SPACES.
017400 01  WS-WHSE-LINE.
017500     05  FILLER                      PIC X(01) VALUE SPACE.
017600     05  FILLER                      PIC X(11)
017700         VALUE 'WAREHOUSE  '.
017800     05  WS-WHL-WHSE-ID              PIC 9(09).
017900     05  FILLER                      PIC X(03) VALUE SPACES.
018000     05  FILLER                      PIC X(09) VALUE 'PRODUCTS '.
018100     05  WS-WHL-PROD-COUNT           PIC ZZ,ZZ9.
018200     05  FILLER                      PIC X(03) VALUE SPACES.
018300     05  FILLER                      PIC X(05) VALUE 'QTY  '.
018400     05  WS-WHL-QTY                  PIC ZZ,ZZZ,ZZ9.
018500     05  FILLER                      PIC X(03) VALUE SPACES.
018600     05  FILLER                      PIC X(07) VALUE 'VALUE  '.
018700     05  WS-WHL-VALUE                PIC $$,$$$,$$9.99-.
018800     05  FILLER                      PIC X(52) VALUE SPACES.
018900 01  WS-LOWSTK-LINE.
019000     05  FILLER                      PIC X(01) VALUE SPACE.
019100     05  FILLER                      PIC X(11)
019200         VALUE 'LOW STOCK: '.
019300     05  WS-LSL-PROD-ID              PIC 9(09).
019400     05  FILLER                      PIC X(01) VALUE SPACE.
019500     05  WS-LSL-NAME                 PIC X(30).
019600     05  FILLER                      PIC X(01) VALUE SPACE.
019700     05  FILLER                      PIC X(04) VALUE 'QTY '.
019800     05  WS-LSL-QTY                  PIC ZZZ,ZZ9.
019900     05  FILLER                      PIC X(03) VALUE SPACES.
020000     05  FILLER                      PIC X(04) VALUE 'WHSE'.
020100     05  WS-LSL-WHSE-ID              PIC 9(09).
020200     05  FILLER                      PIC X(54) VALUE SPACES.
020300*----------------------------------------------------------------*
020400* Warehouse control-break work table.  The product table is      *
020500* keyed and searched by product id, not warehouse id, so the     *
020600* break is built by a single pass over WS-PT-ENTRY that finds or *
020700* adds a warehouse entry in this table rather than by processing *
020800* a file pre-sorted on warehouse id.                             *
020900*----------------------------------------------------------------*
021000 01  WS-WHSE-TABLE.
021100     05  WS-WT-COUNT                 PIC 9(04) COMP VALUE ZERO.
021200     05  WS-WT-ENTRY OCCURS 1 TO 100 TIMES
021300             DEPENDING ON WS-WT-COUNT
021400             INDEXED BY WS-WT-NDX.
021500         10  WS-WT-WHSE-ID           PIC 9(09).
021600         10  WS-WT-PROD-COUNT        PIC 9(07) COMP.
021700         10  WS-WT-QTY               PIC 9(09) COMP.
021800         10  WS-WT-VALUE             PIC S9(10)V99.
021900         10  FILLER                  PIC X(04).
022000 01  WS-WHSE-GRAND-QTY               PIC 9(09) COMP VALUE ZERO.
022100 01  WS-WHSE-GRAND-VALUE             PIC S9(10)V99 VALUE ZERO.
022200*----------------------------------------------------------------*
022300* Unsigned view of the grand total value - see the $P4 change    *
022400* above.  A negative grand total means stock value went upside   *
022500* down somewhere in the run; the caption is flagged and the      *
022600* magnitude (not the sign) is what gets printed on the alarm     *
022700* line, built through this redefinition.                         *
022800*----------------------------------------------------------------*
022900 01  WS-GRAND-VALUE-MAGNITUDE REDEFINES WS-WHSE-GRAND-VALUE
023000                                      PIC 9(10)V99.
023100 01  WS-NEGATIVE-VALUE-SW            PIC X(01) VALUE 'N'.
023200     88  WS-VALUE-WENT-NEGATIVE          VALUE 'Y'.
023300*----------------------------------------------------------------*
023400* Low-stock work table (PROD-QTY <= 10), sorted ascending by     *
023500* quantity by a simple exchange sort before it is printed - the  *
023600* list is short enough that a table sort beats a SORT verb pass. *
023700*----------------------------------------------------------------*
023800 01  WS-LOWSTK-TABLE.
023900     05  WS-LS-COUNT                 PIC 9(04) COMP VALUE ZERO.
024000     05  WS-LS-ENTRY OCCURS 1 TO 500 TIMES
024100             DEPENDING ON WS-LS-COUNT
024200             INDEXED BY WS-LS-NDX WS-LS-NDX2.
024300         10  WS-LS-SORT-AREA.
024400             15  WS-LS-QTY           PIC 9(07).
024500             15  WS-LS-PROD-ID       PIC 9(09).
024600         10  WS-LS-SORT-KEY REDEFINES WS-LS-SORT-AREA
024700                                      PIC 9(16).
024800         10  WS-LS-NAME              PIC X(30).
024900         10  WS-LS-WHSE-ID           PIC 9(09).
025000         10  FILLER                  PIC X(04).
025100 01  WS-LOWSTK-SWAP.
025200     05  WS-LSW-QTY                  PIC 9(07).
025300     05  WS-LSW-PROD-ID              PIC 9(09).
025400     05  WS-LSW-NAME                 PIC X(30).
025500     05  WS-LSW-WHSE-ID              PIC 9(09).
025600     05  FILLER                      PIC X(04).
025700 01  WS-SORT-SWITCHES.
025800     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'N'.
025900         88  WS-SORT-SWAPPED             VALUE 'Y'.
026000     05  FILLER                      PIC X(01).
026100*----------------------------------------------------------------*
026200* Miscellaneous subscripts and constants.                        *
026300*----------------------------------------------------------------*
026400 01  WS-MISC-SUBS.
026500     05  WS-PT-SUB                   PIC 9(07) COMP.
026600     05  WS-LOW-STOCK-THRESHOLD      PIC 9(07) COMP VALUE 10.
026700     05  FILLER                      PIC X(01).
026800*
026900 LINKAGE SECTION.
027000     COPY ORBCP10.
027100     COPY ORBCP11.
027200*
027300 PROCEDURE DIVISION USING LK-REPORT-PARMS PRODUCT-TABLE
027400                          WS-PT-COUNT.
027500*----------------------------------------------------------------*
027600 0000-MAINLINE.
027700*----------------------------------------------------------------*
027800     EVALUATE TRUE
027900         WHEN LK-RPT-OPEN
028000             PERFORM 1000-OPEN-REPORT
028100                 THRU 1000-EXIT
028200         WHEN LK-RPT-DETAIL
028300             PERFORM 2000-WRITE-DETAIL-LINE
028400                 THRU 2000-EXIT
028500         WHEN LK-RPT-WARNING
028600             PERFORM 2500-WRITE-WARNING-LINE
028700                 THRU 2500-EXIT
028800         WHEN LK-RPT-TOTALS
028900             PERFORM 3000-WRITE-TOTALS
029000                 THRU 3000-EXIT
029100         WHEN OTHER
029200             CONTINUE
029300     END-EVALUATE.
029400     GOBACK.
029500*
029600*================================================================*
029700* Open the print file and write the page 1 heading.              *
029800*================================================================*
029900 1000-OPEN-REPORT.
030000     OPEN OUTPUT RUN-REPORT.
030100     MOVE LK-RPT-RUN-DATE TO WS-HDG-DATE-NUM.
030200     PERFORM 1500-WRITE-HEADING
030300         THRU 1500-EXIT.
030400 1000-EXIT.
030500     EXIT.
030600*
030700*================================================================*
030800* Write the 3-line heading, advancing to a new page, and reset   *
030900* the line counter.  Called on OPEN and again on page overflow   *
031000* out of 2000-WRITE-DETAIL-LINE - see the $P2 change above.      *
031100*================================================================*
031200 1500-WRITE-HEADING.
031300     ADD 1 TO WS-PAGE-NO.
031400     MOVE WS-PAGE-NO TO WS-HL1-PAGE-NO.
031500     STRING WS-HDG-MM DELIMITED BY SIZE
031600            '/'         DELIMITED BY SIZE
031700            WS-HDG-DD   DELIMITED BY SIZE
031800            '/'         DELIMITED BY SIZE
031900            WS-HDG-CC   DELIMITED BY SIZE
032000            WS-HDG-YY   DELIMITED BY SIZE
032100         INTO WS-HDG-DATE-CAPTION
032200     END-STRING.
032300     MOVE WS-HDG-DATE-CAPTION TO WS-HL2-RUN-DATE.
032400     WRITE RPT-PRINT-LINE FROM WS-HEAD-LINE-1
032500         AFTER ADVANCING C01.
032600     WRITE RPT-PRINT-LINE FROM WS-HEAD-LINE-2
032700         AFTER ADVANCING 1 LINE.
032800     WRITE RPT-PRINT-LINE FROM WS-HEAD-LINE-3
032900         AFTER ADVANCING 2 LINES.
033000     MOVE ZERO TO WS-LINE-NO.
033100 1500-EXIT.
033200     EXIT.
033300*
033400*================================================================*
033500* One detail line per processed order.  Re-prints the heading    *
033600* on page overflow.                                              *
033700*================================================================*
033800 2000-WRITE-DETAIL-LINE.
033900     IF WS-LINE-NO > 54
034000         PERFORM 1500-WRITE-HEADING
034100             THRU 1500-EXIT
034200     END-IF.
034300     MOVE SPACES TO WS-DETAIL-LINE.
034400     MOVE LK-RPT-ORD-ID    TO WS-DL-ORD-ID.
034500     MOVE LK-RPT-CUST-ID   TO WS-DL-CUST-ID.
034600     MOVE LK-RPT-STATUS    TO WS-DL-STATUS.
034700     MOVE LK-RPT-TOTAL-AMT TO WS-DL-TOTAL-AMT.
034800     MOVE LK-RPT-REASON    TO WS-DL-REASON.
034900     WRITE RPT-PRINT-LINE FROM WS-DETAIL-LINE
035000         AFTER ADVANCING 1 LINE.
035100     ADD 1 TO WS-LINE-NO.
035200 2000-EXIT.
035300     EXIT.
035400*
035500*================================================================*
035600* Price-mismatch warning line, called from ORB0CTL during item   *
035700* validation.                                                    *
035800*================================================================*
035900 2500-WRITE-WARNING-LINE.
036000     IF WS-LINE-NO > 54
036100         PERFORM 1500-WRITE-HEADING
036200             THRU 1500-EXIT
036300     END-IF.
036400     MOVE SPACES TO WS-WARNING-LINE.
036500     MOVE LK-RPT-WARN-ORD-ID    TO WS-WL-ORD-ID.
036600     MOVE LK-RPT-WARN-PROD-ID   TO WS-WL-PROD-ID.
036700     MOVE LK-RPT-WARN-ORD-PRICE TO WS-WL-ORD-PRICE.
036800     MOVE LK-RPT-WARN-MST-PRICE TO WS-WL-MST-PRICE.
036900     WRITE RPT-PRINT-LINE FROM WS-WARNING-LINE
037000         AFTER ADVANCING 1 LINE.
037100     ADD 1 TO WS-LINE-NO.
037200 2500-EXIT.
037300     EXIT.
037400*
037500*================================================================*
037600* End of run - control totals, warehouse break, low-stock list,  *
037700* then close the print file.                                     *
037800*================================================================*
037900 3000-WRITE-TOTALS.
038000     PERFORM 3100-PRINT-CONTROL-TOTALS
038100         THRU 3100-EXIT.
038200     PERFORM 3200-BUILD-WAREHOUSE-TABLE
038300         THRU 3200-EXIT.
038400     PERFORM 3300-PRINT-WAREHOUSE-TABLE
038500         THRU 3300-EXIT.
038600     PERFORM 3400-BUILD-LOWSTOCK-TABLE
038700         THRU 3400-EXIT.
038800     PERFORM 3500-SORT-LOWSTOCK-TABLE
038900         THRU 3500-EXIT.
039000     PERFORM 3600-PRINT-LOWSTOCK-TABLE
039100         THRU 3600-EXIT.
039200     CLOSE RUN-REPORT.
039300 3000-EXIT.
039400     EXIT.
039500*
039600 3100-PRINT-CONTROL-TOTALS.
039700     WRITE RPT-PRINT-LINE FROM SPACES
039800         AFTER ADVANCING 2 LINES.
039900     MOVE SPACES TO WS-TOTALS-LINE.
040000     MOVE 'CONTROL TOTALS' TO WS-TL-CAPTION.
040100     MOVE ZERO TO WS-TL-COUNT.
040200     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
040300         AFTER ADVANCING 1 LINE.
040400     MOVE SPACES TO WS-TOTALS-LINE.
040500     MOVE 'ORDERS READ.................' TO WS-TL-CAPTION.
040600     MOVE LK-RPT-ORDERS-READ TO WS-TL-COUNT.
040700     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
040800         AFTER ADVANCING 1 LINE.
040900     MOVE SPACES TO WS-TOTALS-LINE.
041000     MOVE 'ORDERS ACCEPTED.............' TO WS-TL-CAPTION.
041100     MOVE LK-RPT-ORDERS-ACCEPTED TO WS-TL-COUNT.
041200     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
041300         AFTER ADVANCING 1 LINE.
041400     MOVE SPACES TO WS-TOTALS-LINE.
041500     MOVE 'ORDERS RESERVED.............' TO WS-TL-CAPTION.
041600     MOVE LK-RPT-ORDERS-RESERVED TO WS-TL-COUNT.
041700     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
041800         AFTER ADVANCING 1 LINE.
041900     MOVE SPACES TO WS-TOTALS-LINE.
042000     MOVE 'ORDERS PAID.................' TO WS-TL-CAPTION.
042100     MOVE LK-RPT-ORDERS-PAID TO WS-TL-COUNT.
042200     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
042300         AFTER ADVANCING 1 LINE.
042400     MOVE SPACES TO WS-TOTALS-LINE.
042500     MOVE 'ORDERS REJECTED.............' TO WS-TL-CAPTION.
042600     MOVE LK-RPT-ORDERS-REJECTED TO WS-TL-COUNT.
042700     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
042800         AFTER ADVANCING 1 LINE.
042900     MOVE SPACES TO WS-TOTALS-LINE.
043000     MOVE 'ORDERS CANCELLED............' TO WS-TL-CAPTION.
043100     MOVE LK-RPT-ORDERS-CANCELLED TO WS-TL-COUNT.
043200     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
043300         AFTER ADVANCING 1 LINE.
043400     MOVE SPACES TO WS-TOTALS-AMT-LINE.
043500     MOVE 'TOTAL AMOUNT PAID...........' TO WS-TA-CAPTION.
043600     MOVE LK-RPT-AMOUNT-PAID TO WS-TA-AMOUNT.
043700     WRITE RPT-PRINT-LINE FROM WS-TOTALS-AMT-LINE
043800         AFTER ADVANCING 1 LINE.
043900     MOVE SPACES TO WS-TOTALS-AMT-LINE.
044000     MOVE 'TOTAL VALUE OF ORDERS ACCPTD' TO WS-TA-CAPTION.
044100     MOVE LK-RPT-VALUE-ACCEPTED TO WS-TA-AMOUNT.
044200     WRITE RPT-PRINT-LINE FROM WS-TOTALS-AMT-LINE
044300         AFTER ADVANCING 1 LINE.
044400 3100-EXIT.
044500     EXIT.
044600*
044700*    Build the warehouse work table by a single pass over the    *
044800*    product table - see the FUNCTION note above.                *
044900 3200-BUILD-WAREHOUSE-TABLE.
045000     MOVE ZERO TO WS-WT-COUNT.
045100     MOVE ZERO TO WS-WHSE-GRAND-QTY WS-WHSE-GRAND-VALUE.
045200     IF WS-PT-COUNT = ZERO
045300         GO TO 3200-EXIT
045400     END-IF.
045500     MOVE 1 TO WS-PT-SUB.
045600 3210-BUILD-ONE-ENTRY.
045700     IF WS-PT-SUB > WS-PT-COUNT
045800         GO TO 3200-EXIT
045900     END-IF.
046000     PERFORM 3220-FIND-WAREHOUSE-ENTRY
046100         THRU 3220-EXIT.
046200     ADD 1 TO WS-PT-SUB.
046300     GO TO 3210-BUILD-ONE-ENTRY.
046400 3200-EXIT.
046500     EXIT.
046600*
046700 3220-FIND-WAREHOUSE-ENTRY.
046800     SET WS-WT-NDX TO 1.
046900 3221-SCAN-WAREHOUSE-TABLE.
047000     IF WS-WT-NDX > WS-WT-COUNT
047100         PERFORM 3230-ADD-WAREHOUSE-ENTRY
047200             THRU 3230-EXIT
047300         GO TO 3220-EXIT
047400     END-IF.
047500     IF WS-WT-WHSE-ID(WS-WT-NDX) = WS-PT-WHSE-ID(WS-PT-SUB)
047600         PERFORM 3240-ACCUMULATE-WAREHOUSE
047700             THRU 3240-EXIT
047800         GO TO 3220-EXIT
047900     END-IF.
048000     SET WS-WT-NDX UP BY 1.
048100     GO TO 3221-SCAN-WAREHOUSE-TABLE.
048200 3220-EXIT.
048300     EXIT.
048400*
048500 3230-ADD-WAREHOUSE-ENTRY.
048600     ADD 1 TO WS-WT-COUNT.
048700     SET WS-WT-NDX TO WS-WT-COUNT.
048800     MOVE WS-PT-WHSE-ID(WS-PT-SUB) TO WS-WT-WHSE-ID(WS-WT-NDX).
048900     MOVE 1 TO WS-WT-PROD-COUNT(WS-WT-NDX).
049000     MOVE WS-PT-QTY(WS-PT-SUB) TO WS-WT-QTY(WS-WT-NDX).
049100     COMPUTE WS-WT-VALUE(WS-WT-NDX) ROUNDED =
049200             WS-PT-QTY(WS-PT-SUB) * WS-PT-PRICE(WS-PT-SUB).
049300     ADD WS-PT-QTY(WS-PT-SUB) TO WS-WHSE-GRAND-QTY.
049400     ADD WS-WT-VALUE(WS-WT-NDX) TO WS-WHSE-GRAND-VALUE.
049500 3230-EXIT.
049600     EXIT.
049700*
049800 3240-ACCUMULATE-WAREHOUSE.
049900     ADD 1 TO WS-WT-PROD-COUNT(WS-WT-NDX).
050000     ADD WS-PT-QTY(WS-PT-SUB) TO WS-WT-QTY(WS-WT-NDX).
050100     COMPUTE WS-WT-VALUE(WS-WT-NDX) ROUNDED =
050200             WS-WT-VALUE(WS-WT-NDX) +
050300             (WS-PT-QTY(WS-PT-SUB) * WS-PT-PRICE(WS-PT-SUB)).
050400     ADD WS-PT-QTY(WS-PT-SUB) TO WS-WHSE-GRAND-QTY.
050500     COMPUTE WS-WHSE-GRAND-VALUE ROUNDED =
050600             WS-WHSE-GRAND-VALUE +
050700             (WS-PT-QTY(WS-PT-SUB) * WS-PT-PRICE(WS-PT-SUB)).
050800 3240-EXIT.
050900     EXIT.
051000*
051100 3300-PRINT-WAREHOUSE-TABLE.
051200     WRITE RPT-PRINT-LINE FROM SPACES
051300         AFTER ADVANCING 2 LINES.
051400     MOVE SPACES TO WS-TOTALS-LINE.
051500     MOVE 'INVENTORY BY WAREHOUSE' TO WS-TL-CAPTION.
051600     MOVE ZERO TO WS-TL-COUNT.
051700     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
051800         AFTER ADVANCING 1 LINE.
051900     IF WS-WT-COUNT = ZERO
052000         GO TO 3300-EXIT
052100     END-IF.
052200     SET WS-WT-NDX TO 1.
052300 3310-PRINT-ONE-WAREHOUSE.
052400     IF WS-WT-NDX > WS-WT-COUNT
052500         GO TO 3320-PRINT-GRAND-TOTALS
052600     END-IF.
052700     MOVE SPACES TO WS-WHSE-LINE.
052800     MOVE WS-WT-WHSE-ID(WS-WT-NDX)    TO WS-WHL-WHSE-ID.
052900     MOVE WS-WT-PROD-COUNT(WS-WT-NDX) TO WS-WHL-PROD-COUNT.
053000     MOVE WS-WT-QTY(WS-WT-NDX)        TO WS-WHL-QTY.
053100     MOVE WS-WT-VALUE(WS-WT-NDX)      TO WS-WHL-VALUE.
053200     WRITE RPT-PRINT-LINE FROM WS-WHSE-LINE
053300         AFTER ADVANCING 1 LINE.
053400     SET WS-WT-NDX UP BY 1.
053500     GO TO 3310-PRINT-ONE-WAREHOUSE.
053600 3320-PRINT-GRAND-TOTALS.
053700     MOVE 'N' TO WS-NEGATIVE-VALUE-SW.
053800     IF WS-WHSE-GRAND-VALUE < ZERO
053900         MOVE 'Y' TO WS-NEGATIVE-VALUE-SW
054000     END-IF.
054100     MOVE SPACES TO WS-TOTALS-LINE.
054200     MOVE 'GRAND TOTAL - QUANTITY......' TO WS-TL-CAPTION.
054300     MOVE WS-WHSE-GRAND-QTY TO WS-TL-COUNT.
054400     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
054500         AFTER ADVANCING 1 LINE.
054600     MOVE SPACES TO WS-TOTALS-AMT-LINE.
054700     IF WS-VALUE-WENT-NEGATIVE
054800         MOVE '*** GRAND TOTAL - VALUE ***' TO WS-TA-CAPTION
054900         MOVE WS-GRAND-VALUE-MAGNITUDE TO WS-TA-AMOUNT
055000     ELSE
055100         MOVE 'GRAND TOTAL - VALUE.........' TO WS-TA-CAPTION
055200         MOVE WS-WHSE-GRAND-VALUE TO WS-TA-AMOUNT
055300     END-IF.
055400     WRITE RPT-PRINT-LINE FROM WS-TOTALS-AMT-LINE
055500         AFTER ADVANCING 1 LINE.
055600 3300-EXIT.
055700     EXIT.
055800*
055900*    Build the low-stock work table (quantity <= threshold) by a *
056000*    single pass over the product table.                         *
056100 3400-BUILD-LOWSTOCK-TABLE.
056200     MOVE ZERO TO WS-LS-COUNT.
056300     IF WS-PT-COUNT = ZERO
056400         GO TO 3400-EXIT
056500     END-IF.
056600     MOVE 1 TO WS-PT-SUB.
056700 3410-CHECK-ONE-PRODUCT.
056800     IF WS-PT-SUB > WS-PT-COUNT
056900         GO TO 3400-EXIT
057000     END-IF.
057100     IF WS-PT-QTY(WS-PT-SUB) NOT > WS-LOW-STOCK-THRESHOLD
057200         ADD 1 TO WS-LS-COUNT
057300         SET WS-LS-NDX TO WS-LS-COUNT
057400         MOVE WS-PT-QTY(WS-PT-SUB)     TO WS-LS-QTY(WS-LS-NDX)
057500         MOVE WS-PT-PROD-ID(WS-PT-SUB) TO WS-LS-PROD-ID(WS-LS-NDX)
057600         MOVE WS-PT-NAME(WS-PT-SUB)    TO WS-LS-NAME(WS-LS-NDX)
057700         MOVE WS-PT-WHSE-ID(WS-PT-SUB) TO WS-LS-WHSE-ID(WS-LS-NDX)
057800     END-IF.
057900     ADD 1 TO WS-PT-SUB.
058000     GO TO 3410-CHECK-ONE-PRODUCT.
058100 3400-EXIT.
058200     EXIT.
058300*
058400*    Exchange sort of the low-stock table ascending by quantity, *
058500*    using the packed WS-LS-SORT-KEY view of qty+prod-id so a    *
058600*    single numeric compare orders the table (ties broken by     *
058700*    product id, low to high).                                   *
058800 3500-SORT-LOWSTOCK-TABLE.
058900     IF WS-LS-COUNT < 2
059000         GO TO 3500-EXIT
059100     END-IF.
059200     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
059300 3510-SORT-PASS.
059400     IF NOT WS-SORT-SWAPPED
059500         GO TO 3500-EXIT
059600     END-IF.
059700     MOVE 'N' TO WS-SORT-SWAPPED-SW.
059800     SET WS-LS-NDX  TO 1.
059900     SET WS-LS-NDX2 TO 2.
060000 3520-COMPARE-ONE-PAIR.
060100     IF WS-LS-NDX2 > WS-LS-COUNT
060200         GO TO 3510-SORT-PASS
060300     END-IF.
060400     IF WS-LS-SORT-KEY(WS-LS-NDX) > WS-LS-SORT-KEY(WS-LS-NDX2)
060500         PERFORM 3530-SWAP-ONE-PAIR
060600             THRU 3530-EXIT
060700         MOVE 'Y' TO WS-SORT-SWAPPED-SW
060800     END-IF.
060900     SET WS-LS-NDX  UP BY 1.
061000     SET WS-LS-NDX2 UP BY 1.
061100     GO TO 3520-COMPARE-ONE-PAIR.
061200 3500-EXIT.
061300     EXIT.
061400*
061500 3530-SWAP-ONE-PAIR.
061600     MOVE WS-LS-QTY(WS-LS-NDX)      TO WS-LSW-QTY.
061700     MOVE WS-LS-PROD-ID(WS-LS-NDX)  TO WS-LSW-PROD-ID.
061800     MOVE WS-LS-NAME(WS-LS-NDX)     TO WS-LSW-NAME.
061900     MOVE WS-LS-WHSE-ID(WS-LS-NDX)  TO WS-LSW-WHSE-ID.
062000     MOVE WS-LS-QTY(WS-LS-NDX2)     TO WS-LS-QTY(WS-LS-NDX).
062100     MOVE WS-LS-PROD-ID(WS-LS-NDX2) TO WS-LS-PROD-ID(WS-LS-NDX).
062200     MOVE WS-LS-NAME(WS-LS-NDX2)    TO WS-LS-NAME(WS-LS-NDX).
062300     MOVE WS-LS-WHSE-ID(WS-LS-NDX2) TO WS-LS-WHSE-ID(WS-LS-NDX).
062400     MOVE WS-LSW-QTY                TO WS-LS-QTY(WS-LS-NDX2).
062500     MOVE WS-LSW-PROD-ID            TO WS-LS-PROD-ID(WS-LS-NDX2).
062600     MOVE WS-LSW-NAME               TO WS-LS-NAME(WS-LS-NDX2).
062700     MOVE WS-LSW-WHSE-ID            TO WS-LS-WHSE-ID(WS-LS-NDX2).
062800 3530-EXIT.
062900     EXIT.
063000*
063100 3600-PRINT-LOWSTOCK-TABLE.
063200     WRITE RPT-PRINT-LINE FROM SPACES
063300         AFTER ADVANCING 2 LINES.
063400     MOVE SPACES TO WS-TOTALS-LINE.
063500     MOVE 'LOW STOCK LIST (QTY <= 10)' TO WS-TL-CAPTION.
063600     MOVE ZERO TO WS-TL-COUNT.
063700     WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
063800         AFTER ADVANCING 1 LINE.
063900     IF WS-LS-COUNT = ZERO
064000         MOVE SPACES TO WS-TOTALS-LINE
064100         MOVE 'NONE' TO WS-TL-CAPTION
064200         WRITE RPT-PRINT-LINE FROM WS-TOTALS-LINE
064300             AFTER ADVANCING 1 LINE
064400         GO TO 3600-EXIT
064500     END-IF.
064600     SET WS-LS-NDX TO 1.
064700 3610-PRINT-ONE-ENTRY.
064800     IF WS-LS-NDX > WS-LS-COUNT
064900         GO TO 3600-EXIT
065000     END-IF.
065100     MOVE SPACES TO WS-LOWSTK-LINE.
065200     MOVE WS-LS-PROD-ID(WS-LS-NDX) TO WS-LSL-PROD-ID.
065300     MOVE WS-LS-NAME(WS-LS-NDX)    TO WS-LSL-NAME.
065400     MOVE WS-LS-QTY(WS-LS-NDX)     TO WS-LSL-QTY.
065500     MOVE WS-LS-WHSE-ID(WS-LS-NDX) TO WS-LSL-WHSE-ID.
065600     WRITE RPT-PRINT-LINE FROM WS-LOWSTK-LINE
065700         AFTER ADVANCING 1 LINE.
065800     SET WS-LS-NDX UP BY 1.
065900     GO TO 3610-PRINT-ONE-ENTRY.
066000 3600-EXIT.
066100     EXIT.
