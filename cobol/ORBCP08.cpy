000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP08                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    ORB0CTL / ORB0STK LINKAGE PARAMETER AREA     *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Parameter area passed on the CALL from ORB0CTL to        *01900000
002000*      ORB0STK. Carries the reserve/release/cancel request for  *02000000
002100*      one order and the per-item reservation results.          *02100000
002200*----------------------------------------------------------------*02200000
002300*                                                                *02300000
002400* CHANGE ACTIVITY :                                              *02400000
002500*      $SEG(ORBCP08),COMP(ORBATCH),PROD(ORDMGMT ):               *02500000
002600*                                                                *02600000
002700*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02700000
002800*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02800000
002850*   $P1= WO-5744  170 011002 DPT007  : LK-STK-ACTION WIDENED TO  *02850000
002860*                                       8 BYTES AND A COMPLETE   *02860000
002870*                                       ACTION ADDED SO ORB0CTL  *02870000
002880*                                       CAN TELL ORB0STK A PAID  *02880000
002890*                                       ORDER'S RESERVATIONS ARE *02890000
002895*                                       NO LONGER CANCELLABLE    *02895000
002900*                                                                *02900000
003000******************************************************************03000000
003100*    STOCK REQUEST/RESPONSE PARAMETER AREA                        003100
003200 01  LK-STOCK-PARMS.                                              003200
003300     05  LK-STK-ACTION               PIC X(08).                  003300
003400         88  LK-STK-ACTION-RESERVE       VALUE 'RESERVE '.       003400
003450         88  LK-STK-ACTION-CANCEL        VALUE 'CANCEL  '.       003450
003480         88  LK-STK-ACTION-COMPLETE      VALUE 'COMPLETE'.       003480
003600     05  LK-STK-RETURN-CODE          PIC 9(02).                  003600
003700     05  LK-STK-ORDER-ID             PIC 9(09).                  003700
003800     05  LK-STK-ORDER-DATE           PIC 9(08).                  003800
003900     05  LK-STK-ORDER-STATUS         PIC X(10).                  003900
004000     05  LK-STK-REASON               PIC X(35).                  004000
004100     05  LK-STK-ITEM-COUNT           PIC 9(02).                  004100
004200     05  LK-STK-ITEM OCCURS 10 TIMES INDEXED BY LK-STK-NDX.      004200
004300         10  LK-STK-ITEM-PROD-ID     PIC 9(09).                  004300
004400         10  LK-STK-ITEM-QTY         PIC 9(05).                  004400
004500     05  LK-STK-RESULT OCCURS 10 TIMES INDEXED BY LK-STKR-NDX.   004500
004600         10  LK-STKR-PROD-ID         PIC 9(09).                  004600
004700         10  LK-STKR-QTY             PIC 9(05).                  004700
004800         10  LK-STKR-STATUS          PIC X(10).                  004800
004900         10  LK-STKR-EXPIRY          PIC 9(08).                  004900
005000*    RESERVED FOR FUTURE MULTI-WAREHOUSE SPLIT-SHIP SUPPORT       005000
005100     05  FILLER                      PIC X(10).                  005100
