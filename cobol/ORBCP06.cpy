000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP06                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    STOCK RESERVATION OUTPUT RECORD LAYOUT       *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Layout of one RESERVATION-OUT record, written once per   *01900000
002000*      line item that is actively reserved against stock.        *02000000
002100*----------------------------------------------------------------*02100000
002200*                                                                *02200000
002300* CHANGE ACTIVITY :                                              *02300000
002400*      $SEG(ORBCP06),COMP(ORBATCH),PROD(ORDMGMT ):               *02400000
002500*                                                                *02500000
002600*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02600000
002700*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02700000
002800*                                                                *02800000
002900******************************************************************02900000
003000*    RESERVATION-OUT RECORD - 53 BYTES                           *03000000
003050*    RECORD BUILT AT LEVEL 05 SO IT NESTS UNDER THE 01-LEVEL FD  *03050000
003070*    RECORD IN THE CALLING PROGRAM'S FILE SECTION.               *03070000
003100     05  RESERVATION-OUT-RECORD.                                  003100
003200         10  RSV-ORDER-ID                PIC 9(09).                003200
003300         10  RSV-PROD-ID                 PIC 9(09).                003300
003400         10  RSV-QTY                     PIC 9(05).                003400
003500         10  RSV-STATUS                  PIC X(10).                003500
003600             88  RSV-STATUS-ACTIVE           VALUE 'ACTIVE    '.    003600
003700             88  RSV-STATUS-COMPLETED        VALUE 'COMPLETED '.    003700
003800             88  RSV-STATUS-CANCELLED        VALUE 'CANCELLED '.    003800
003900         10  RSV-DATE                    PIC 9(08).                003900
004000         10  RSV-EXPIRY                  PIC 9(08).                004000
004100*    RESERVED FOR FUTURE WAREHOUSE-BAY CODE                       004100
004200         10  FILLER                      PIC X(04).                004200
