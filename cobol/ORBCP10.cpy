000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP10                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    ORB0CTL / ORB0RPT LINKAGE PARAMETER AREA     *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Parameter area passed on the CALL from ORB0CTL to        *01900000
002000*      ORB0RPT. One call per processed order requests a detail  *02000000
002100*      or warning line; the end-of-run call requests the        *02100000
002200*      control-totals and inventory sections and passes the     *02200000
002300*      run's accumulators across.                                *02300000
002400*----------------------------------------------------------------*02400000
002500*                                                                *02500000
002600* CHANGE ACTIVITY :                                              *02600000
002700*      $SEG(ORBCP10),COMP(ORBATCH),PROD(ORDMGMT ):               *02700000
002800*                                                                *02800000
002900*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02900000
003000*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *03000000
003100*                                                                *03100000
003200******************************************************************03200000
003300*    REPORT REQUEST PARAMETER AREA                                003300
003400 01  LK-REPORT-PARMS.                                             003400
003500     05  LK-RPT-REQUEST              PIC X(07).                  003500
003600         88  LK-RPT-OPEN                 VALUE 'OPEN   '.        003600
003700         88  LK-RPT-DETAIL               VALUE 'DETAIL '.        003700
003800         88  LK-RPT-WARNING              VALUE 'WARNING'.        003800
003900         88  LK-RPT-TOTALS               VALUE 'TOTALS '.        003900
004000     05  LK-RPT-RUN-DATE             PIC 9(08).                  004000
004100     05  LK-RPT-DETAIL-LINE.                                     004100
004200         10  LK-RPT-ORD-ID           PIC 9(09).                  004200
004300         10  LK-RPT-CUST-ID          PIC 9(09).                  004300
004400         10  LK-RPT-STATUS           PIC X(10).                  004400
004500         10  LK-RPT-TOTAL-AMT        PIC S9(08)V99.              004500
004600         10  LK-RPT-REASON           PIC X(35).                  004600
004700     05  LK-RPT-WARNING-LINE.                                    004700
004800         10  LK-RPT-WARN-ORD-ID      PIC 9(09).                  004800
004900         10  LK-RPT-WARN-PROD-ID     PIC 9(09).                  004900
005000         10  LK-RPT-WARN-ORD-PRICE   PIC S9(08)V99.              005000
005100         10  LK-RPT-WARN-MST-PRICE   PIC S9(08)V99.              005100
005200     05  LK-RPT-TOTALS-AREA.                                     005200
005300         10  LK-RPT-ORDERS-READ      PIC 9(07).                  005300
005400         10  LK-RPT-ORDERS-ACCEPTED  PIC 9(07).                  005400
005500         10  LK-RPT-ORDERS-RESERVED  PIC 9(07).                  005500
005600         10  LK-RPT-ORDERS-PAID      PIC 9(07).                  005600
005700         10  LK-RPT-ORDERS-REJECTED  PIC 9(07).                  005700
005800         10  LK-RPT-ORDERS-CANCELLED PIC 9(07).                  005800
005900         10  LK-RPT-AMOUNT-PAID      PIC S9(10)V99.              005900
006000         10  LK-RPT-VALUE-ACCEPTED   PIC S9(10)V99.              006000
006100     05  LK-RPT-PRODUCT-COUNT        PIC 9(07).                  006100
006200*    RESERVED FOR FUTURE MULTI-CURRENCY REPORTING                 006200
006300     05  FILLER                      PIC X(10).                  006300
