000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP02                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    PRODUCT / STOCK MASTER RECORD LAYOUT         *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Layout of one PRODUCT-MASTER record, sorted ascending by  *01900000
002000*      PROD-ID, loaded into a table by ORB0CTL and updated in    *02000000
002100*      place by ORB0STK as items are reserved and released.      *02100000
002200*----------------------------------------------------------------*02200000
002300*                                                                *02300000
002400* CHANGE ACTIVITY :                                              *02400000
002500*      $SEG(ORBCP02),COMP(ORBATCH),PROD(ORDMGMT ):               *02500000
002600*                                                                *02600000
002700*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02700000
002800*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02800000
002900*   $P1= WO-4602  110 900228 DPT007  : ADD WAREHOUSE ID FOR      *02900000
003000*                                       MULTI-SITE ROLLOUT       *03000000
003100*                                                                *03100000
003200******************************************************************03200000
003300*    PRODUCT/STOCK MASTER RECORD - 123 BYTES                     *03300000
003350*    RECORD BUILT AT LEVEL 05 SO IT NESTS UNDER THE 01-LEVEL FD  *03350000
003370*    RECORD IN THE CALLING PROGRAM'S FILE SECTION.               *03370000
003400     05  PRODUCT-RECORD.                                          003400
003500         10  PROD-ID                     PIC 9(09).                003500
003600         10  PROD-NAME                   PIC X(30).                003600
003700         10  PROD-DESC                   PIC X(50).                003700
003800         10  PROD-PRICE                  PIC S9(08)V99.             003800
003900         10  PROD-QTY                    PIC 9(07).                003900
004000         10  PROD-WHSE-ID                PIC 9(09).                004000
004100*    RESERVED FOR FUTURE STOCK-STATUS INDICATORS                  004100
004200         10  FILLER                      PIC X(08).                004200
