000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP01                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    CUSTOMER MASTER RECORD LAYOUT                *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      Layout of one CUSTOMER-MASTER record, sorted ascending   *01900000
002000*      by CUST-ID, loaded into a table by ORB0CTL at start of   *02000000
002100*      run.                                                     *02100000
002200*----------------------------------------------------------------*02200000
002300*                                                                *02300000
002400* CHANGE ACTIVITY :                                              *02400000
002500*      $SEG(ORBCP01),COMP(ORBATCH),PROD(ORDMGMT ):               *02500000
002600*                                                                *02600000
002700*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02700000
002800*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02800000
002900*                                                                *02900000
003000******************************************************************03000000
003100*    CUSTOMER MASTER RECORD - 167 BYTES                          *03100000
003150*    RECORD BUILT AT LEVEL 05 SO IT NESTS UNDER THE 01-LEVEL FD  *03150000
003170*    RECORD IN THE CALLING PROGRAM'S FILE SECTION.               *03170000
003200     05  CUSTOMER-RECORD.                                        003200
003300         10  CUST-ID                     PIC 9(09).              003300
003400         10  CUST-NAME                   PIC X(30).              003400
003500         10  CUST-EMAIL                  PIC X(40).              003500
003600         10  CUST-PHONE                  PIC X(20).              003600
003700*    ADDRESS BLOCK - LAST 5 BYTES RESERVED FOR FUTURE EXPANSION   003700
003800         10  CUST-ADDRESS-BLOCK.                                 003800
003900             15  CUST-ADDRESS            PIC X(55).               003900
004000             15  FILLER                  PIC X(05).               004000
004100         10  CUST-CREATED                PIC 9(08).              004100
004200         10  CUST-CREATED-YMD REDEFINES CUST-CREATED.            004200
004300             15  CUST-CREATED-YEAR       PIC 9(04).               004300
004400             15  CUST-CREATED-MONTH      PIC 9(02).               004400
004500             15  CUST-CREATED-DAY        PIC 9(02).               004500
