000100******************************************************************00100000
000200*                                                                *00200000
000300* CONTROL BLOCK NAME = ORBCP11                                   *00300000
000400*                                                                *00400000
000500* DESCRIPTIVE NAME = ORDER FULFILMENT BATCH -                    *00500000
000600*                    IN-MEMORY PRODUCT TABLE                     *00600000
000700*                                                                *00700000
000800*  @BANNER_START                           01                    *00800000
000900*  Property of MERIDIAN WAREHOUSE SUPPLY CO. - DATA PROCESSING   *00900000
001000*                                                                *01000000
001100*  APPL-ID               ORB0                                   *01100000
001200*                                                                *01200000
001300*  Order Management Batch Suite                                 *01300000
001400*  @BANNER_END                                                  *01400000
001500*                                                                *01500000
001600* STATUS = 1.0                                                  *01600000
001700*                                                                *01700000
001800* FUNCTION =                                                    *01800000
001900*      The PRODUCT-MASTER, loaded once by ORB0CTL and searched   *01900000
002000*      by binary search on WS-PT-PROD-ID. Passed by reference    *02000000
002100*      to ORB0STK (reserve/release) and ORB0RPT (statistics)     *02100000
002200*      so both subprograms update and read the one copy.         *02200000
002300*----------------------------------------------------------------*02300000
002400*                                                                *02400000
002500* CHANGE ACTIVITY :                                              *02500000
002600*      $SEG(ORBCP11),COMP(ORBATCH),PROD(ORDMGMT ):               *02600000
002700*                                                                *02700000
002800*   PN= REASON   REL YYMMDD PRGXXX  : REMARKS                    *02800000
002900*   $D0= WO-4471  100 890614 RJM003  : NEW - ORDER BATCH REWRITE *02900000
003000*                                                                *03000000
003100******************************************************************03100000
003150 01  WS-PT-COUNT                     PIC 9(07) COMP.               003150
003200 01  PRODUCT-TABLE.                                               003200
003300     05  WS-PT-ENTRY OCCURS 1 TO 5000 TIMES                       003300
003400             DEPENDING ON WS-PT-COUNT                             003400
003500             ASCENDING KEY IS WS-PT-PROD-ID                       003500
003600             INDEXED BY WS-PT-NDX.                                003600
003700         10  WS-PT-PROD-ID           PIC 9(09).                   003700
003800         10  WS-PT-NAME              PIC X(30).                   003800
003900         10  WS-PT-DESC              PIC X(50).                   003900
004000         10  WS-PT-PRICE             PIC S9(08)V99.               004000
004100         10  WS-PT-QTY               PIC 9(07).                   004100
004200         10  WS-PT-WHSE-ID           PIC 9(09).                   004200
004300*    RESERVED FOR FUTURE STOCK-STATUS INDICATORS                  004300
004400         10  FILLER                  PIC X(08).                   004400
